000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  LIVEMON.                                                    
000300 AUTHOR.  J SAYLES.                                                       
000400 INSTALLATION.  CONTEST OPS - SLATE PROCESSING.                           
000500 DATE-WRITTEN.  06/21/93.                                                 
000600 DATE-COMPILED.  06/21/93.                                                
000700 SECURITY.  NON-CONFIDENTIAL.                                             
000800***************************************************************           
000900*  THIS PROGRAM WATCHES THE IN-PROGRESS GAMES ON THE SLATE AND            
001000*  WRITES BLOWOUT, PACE, AND SWAP-RECOMMENDATION ALERT LINES              
001100*  FOR THE USER'S CURRENTLY ENTERED LINEUP.                               
001200*  MODIFICATION LOG:                                                      
001300*  06/21/93  RTS   ORIGINAL PROGRAM PER CONTEST OPS REQUEST 4417    RQ4417
001400*  04/22/97  DWK   ADDED TEAM-CODE MAP FOR ROSTER-TO-FEED COMPARE  TKT1584
001500*  02/11/98  DWK   SWAP RECOMMENDATION PASS ADDED AT END OF RUN    TKT1701
001600*  11/03/98  PLQ   Y2K REVIEW - NO DATE-SENSITIVE FIELDS HERE      Y2K0398
001700*  06/08/00  MJK   HALFTIME STATUS ADDED TO GAME-LIVE CONDITION    TKT2017
001800*  02/21/02  MJK   ROSTER TABLE BOUNDS CHECK REVIEWED, OK AS IS    TKT2166
001900*  08/14/05  TLR   PACE CHECK THRESHOLDS ALIGNED WITH GMPACE       TKT2489
002000*  04/03/08  TLR   SAVE TABLE CAPACITY CONFIRMED OK FOR SLATES     TKT2701
002100*  11/29/11  KNS   SWAP RECOMMENDATION WORDING CLARIFIED           TKT2966
002200*  06/17/14  KNS   TEAM CODE MAP REVIEWED FOR LEAGUE REALIGNMENT   TKT3178
002300***************************************************************           
002400 ENVIRONMENT DIVISION.                                                    
002500 CONFIGURATION SECTION.                                                   
002600 SOURCE-COMPUTER.  IBM-390.                                               
002700 OBJECT-COMPUTER.  IBM-390.                                               
002800 SPECIAL-NAMES.                                                           
002900     C01 IS TOP-OF-FORM.                                                  
003000 INPUT-OUTPUT SECTION.                                                    
003100 FILE-CONTROL.                                                            
003200     SELECT ROSTER   ASSIGN TO ROSTER.                                    
003300     SELECT GAMES    ASSIGN TO GAMES.                                     
003400     SELECT ALERTS   ASSIGN TO ALERTS.                                    
003500 DATA DIVISION.                                                           
003600 FILE SECTION.                                                            
003700 FD  ROSTER                                                               
003800     RECORDING MODE IS F                                                  
003900     LABEL RECORDS ARE STANDARD                                           
004000     RECORD CONTAINS 24 CHARACTERS                                        
004100     BLOCK CONTAINS 0 RECORDS                                             
004200     DATA RECORD IS ROSTER-RECORD.                                        
004300 01  ROSTER-RECORD               PIC X(24).                               
004400                                                                          
004500 FD  GAMES                                                                
004600     RECORDING MODE IS F                                                  
004700     LABEL RECORDS ARE STANDARD                                           
004800     RECORD CONTAINS 40 CHARACTERS                                        
004900     BLOCK CONTAINS 0 RECORDS                                             
005000     DATA RECORD IS GAMES-RECORD.                                         
005100 01  GAMES-RECORD                PIC X(40).                               
005200                                                                          
005300 FD  ALERTS                                                               
005400     RECORDING MODE IS F                                                  
005500     LABEL RECORDS ARE STANDARD                                           
005600     RECORD CONTAINS 97 CHARACTERS                                        
005700     BLOCK CONTAINS 0 RECORDS                                             
005800     DATA RECORD IS ALERTS-RECORD.                                        
005900 01  ALERTS-RECORD               PIC X(97).                               
006000                                                                          
006100 WORKING-STORAGE SECTION.                                                 
006200     COPY ROSTREC.                                                        
006300     COPY GAMEREC.                                                        
006400                                                                          
006500 01  WS-EOF-SWITCHES.                                                     
006600     05  WS-EOF-ROSTER-SW        PIC X(01) VALUE 'N'.                     
006700         88  EOF-ROSTER                  VALUE 'Y'.                       
006800     05  WS-EOF-GAMES-SW         PIC X(01) VALUE 'N'.                     
006900         88  EOF-GAMES                   VALUE 'Y'.                       
007000     05  FILLER                  PIC X(01).                               
007100                                                                          
007200*** ROSTER TABLE - THE USER'S 6 CURRENTLY ENTERED PLAYERS                 
007300 77  WS-ROSTER-COUNT             PIC 9(01) COMP VALUE 0.                  
007400 01  WS-ROSTER-TABLE.                                                     
007500     05  WS-ROSTER-ENTRY OCCURS 6 TIMES                                   
007600                         INDEXED BY ROST-IDX.                             
007700         10  RT-NAME             PIC X(20).                               
007800         10  RT-TEAM             PIC X(04).                               
007900                                                                          
008000*** TEAM CODE MAP - ROSTER CODE TO GAME-FEED CODE                         
008100 01  WS-TEAM-MAP-LIST.                                                    
008200     05  FILLER                  PIC X(08) VALUE 'CONNCONN'.              
008300     05  FILLER                  PIC X(08) VALUE 'DAL DAL '.              
008400     05  FILLER                  PIC X(08) VALUE 'LVA LV  '.              
008500     05  FILLER                  PIC X(08) VALUE 'MIN MIN '.              
008600     05  FILLER                  PIC X(08) VALUE 'NYL NY  '.              
008700     05  FILLER                  PIC X(08) VALUE 'WSH WAS '.              
008800 01  WS-TEAM-MAP-TABLE REDEFINES WS-TEAM-MAP-LIST.                        
008900     05  TM-ENTRY OCCURS 6 TIMES                                          
009000                  ASCENDING KEY TM-FROM                                   
009100                  INDEXED BY TM-IDX.                                      
009200         10  TM-FROM             PIC X(04).                               
009300         10  TM-TO               PIC X(04).                               
009400 01  WS-TEAM-CODE-IN             PIC X(04).                               
009500 01  WS-TEAM-CODE-OUT            PIC X(04).                               
009600                                                                          
009700*** ALERT-SAVE TABLE - HOLDS TEXT OF EVERY ALERT WRITTEN THIS RUN         
009800*** SO THE SWAP-RECOMMENDATION PASS CAN RE-SCAN IT AFTER THE              
009900*** GAMES FILE HAS BEEN EXHAUSTED, WITHOUT RE-OPENING ALERTS.             
010000 77  WS-ALERT-SAVE-COUNT         PIC 9(02) COMP VALUE 0.                  
010100 01  WS-ALERT-SAVE-TABLE.                                                 
010200     05  WS-SAVE-ENTRY OCCURS 20 TIMES                                    
010300                       INDEXED BY SAVE-IDX.                               
010400         10  SAVE-TEXT           PIC X(90).                               
010500                                                                          
010600 01  WS-BLOWOUT-FIELDS.                                                   
010700     05  WS-SCORE-DIFF           PIC S9(03) COMP.                         
010800     05  WS-LOSING-TEAM          PIC X(04).                               
010900     05  WS-AFFECTED-COUNT       PIC 9(01) COMP.                          
011000     05  WS-AFFECTED-NAME1       PIC X(14) VALUE SPACES.                  
011100     05  WS-AFFECTED-NAME2       PIC X(14) VALUE SPACES.                  
011200     05  WS-AFFECTED-NAME3       PIC X(11) VALUE SPACES.                  
011300     05  WS-AFFECTED-OVER-CNT    PIC 9(01) COMP.                          
011400                                                                          
011500*** OVERFLOW TAG - SUBSTITUTED FOR THE 3RD NAME WHEN A 4TH OR             
011600*** LATER ROSTERED PLAYER SHARES THE LOSING TEAM.                         
011700 01  WS-OVER-TAG.                                                         
011800     05  FILLER                  PIC X(01) VALUE '+'.                     
011900     05  OT-COUNT                PIC 9(01).                               
012000     05  FILLER                  PIC X(09) VALUE ' MORE    '.             
012100 01  WS-OVER-TAG-FLAT REDEFINES WS-OVER-TAG                               
012200                      PIC X(11).                                          
012300                                                                          
012400 01  WS-PACE-FIELDS.                                                      
012500     05  WS-PACE-RAW             PIC 9(03)V9(01) COMP-3.                  
012600     05  WS-PACE-WHOLE           PIC 9(03) COMP-3.                        
012700     05  WS-PACE-LABEL           PIC X(10).                               
012800     05  WS-PACE-ADVICE          PIC X(24).                               
012900                                                                          
013000*** TEXT LAYOUTS - BLOWOUT AND PACE ALERT LINES ARE BUILT BY              
013100*** MOVING FIELDS INTO A FIXED 90-BYTE COLUMN LAYOUT, NOT BY              
013200*** STRING-CONCATENATING FREE TEXT.                                       
013300 01  WS-BLOWOUT-TEXT.                                                     
013400     05  FILLER                  PIC X(08) VALUE 'BLOWOUT '.              
013500     05  BT-AWAY                 PIC X(04).                               
013600     05  FILLER                  PIC X(03) VALUE ' @ '.                   
013700     05  BT-HOME                 PIC X(04).                               
013800     05  FILLER                  PIC X(02) VALUE ' ('.                    
013900     05  BT-AWAY-SCORE           PIC ZZ9.                                 
014000     05  FILLER                  PIC X(01) VALUE '-'.                     
014100     05  BT-HOME-SCORE           PIC ZZ9.                                 
014200     05  FILLER                  PIC X(09) VALUE ') LOSING '.             
014300     05  BT-LOSING               PIC X(04).                               
014400     05  FILLER                  PIC X(06) VALUE ' AFF: '.                
014500     05  BT-NAME1                PIC X(14).                               
014600     05  FILLER                  PIC X(02) VALUE ', '.                    
014700     05  BT-NAME2                PIC X(14).                               
014800     05  FILLER                  PIC X(02) VALUE ', '.                    
014900     05  BT-NAME3                PIC X(11).                               
015000 01  WS-BLOWOUT-TEXT-FLAT REDEFINES WS-BLOWOUT-TEXT                       
015100                          PIC X(90).                                      
015200                                                                          
015300 01  WS-PACE-TEXT.                                                        
015400     05  PT-LABEL                PIC X(10).                               
015500     05  FILLER                  PIC X(02) VALUE ': '.                    
015600     05  PT-GAME-ID              PIC X(20).                               
015700     05  FILLER                  PIC X(11) VALUE ' PROJECTED '.           
015800     05  PT-PROJ                 PIC ZZ9.                                 
015900     05  FILLER                  PIC X(03) VALUE ' - '.                   
016000     05  PT-ADVICE               PIC X(24).                               
016100     05  FILLER                  PIC X(17) VALUE SPACES.                  
016200 01  WS-PACE-TEXT-FLAT REDEFINES WS-PACE-TEXT                             
016300                       PIC X(90).                                         
016400                                                                          
016500*** SWAP RECOMMENDATION TEXT                                              
016600 01  WS-SWAP-TEXT.                                                        
016700     05  SW-TYPE                 PIC X(12).                               
016800     05  FILLER                  PIC X(02) VALUE ': '.                    
016900     05  SW-ACTION                PIC X(50).                              
017000     05  FILLER                  PIC X(26) VALUE SPACES.                  
017100 01  WS-SWAP-TEXT-FLAT REDEFINES WS-SWAP-TEXT                             
017200                       PIC X(90).                                         
017300                                                                          
017400 01  WS-ALERT-OUT.                                                        
017500     05  ALO-PRIORITY            PIC X(06).                               
017600     05  ALO-TEXT                PIC X(90).                               
017700     05  FILLER                  PIC X(01).                               
017800                                                                          
017900 77  WS-KEYWORD-COUNT            PIC 9(02) COMP.                          
018000 77  WS-AFFECTED-PTR             PIC 9(02) COMP.                          
018100                                                                          
018200 PROCEDURE DIVISION.                                                      
018300 000-MAIN.                                                                
018400     PERFORM 050-OPEN-FILES THRU 050-EXIT.                                
018500     PERFORM 100-LOAD-ROSTER THRU 100-EXIT.                               
018600     PERFORM 200-PROCESS-GAMES THRU 200-EXIT.                             
018700     PERFORM 700-WRITE-SWAP-RECS THRU 700-EXIT.                           
018800     PERFORM 900-WRAP-UP THRU 900-EXIT.                                   
018900     GOBACK.                                                              
019000                                                                          
019100 050-OPEN-FILES.                                                          
019200     OPEN INPUT ROSTER.                                                   
019300     OPEN INPUT GAMES.                                                    
019400     OPEN OUTPUT ALERTS.                                                  
019500 050-EXIT.                                                                
019600     EXIT.                                                                
019700                                                                          
019800 100-LOAD-ROSTER.                                                         
019900     PERFORM 110-READ-ROSTER THRU 110-EXIT.                               
020000     PERFORM 120-LOAD-ROSTER-ENTRY THRU 120-EXIT                          
020100             UNTIL EOF-ROSTER.                                            
020200 100-EXIT.                                                                
020300     EXIT.                                                                
020400 110-READ-ROSTER.                                                         
020500     READ ROSTER INTO WS-ROSTER-REC                                       
020600         AT END                                                           
020700             MOVE 'Y' TO WS-EOF-ROSTER-SW                                 
020800     END-READ.                                                            
020900 110-EXIT.                                                                
021000     EXIT.                                                                
021100 120-LOAD-ROSTER-ENTRY.                                                   
021200     IF WS-ROSTER-COUNT < 6                                               
021300         ADD 1 TO WS-ROSTER-COUNT                                         
021400         SET ROST-IDX TO WS-ROSTER-COUNT                                  
021500         MOVE ROSTER-PLAYER-NAME TO RT-NAME (ROST-IDX)                    
021600         MOVE ROSTER-TEAM        TO RT-TEAM (ROST-IDX)                    
021700     END-IF.                                                              
021800     PERFORM 110-READ-ROSTER THRU 110-EXIT.                               
021900 120-EXIT.                                                                
022000     EXIT.                                                                
022100                                                                          
022200 200-PROCESS-GAMES.                                                       
022300     PERFORM 210-READ-GAME THRU 210-EXIT.                                 
022400     PERFORM 220-PROCESS-ONE-GAME THRU 220-EXIT                           
022500             UNTIL EOF-GAMES.                                             
022600 200-EXIT.                                                                
022700     EXIT.                                                                
022800 210-READ-GAME.                                                           
022900     READ GAMES INTO WS-GAME-REC                                          
023000         AT END                                                           
023100             MOVE 'Y' TO WS-EOF-GAMES-SW                                  
023200     END-READ.                                                            
023300 210-EXIT.                                                                
023400     EXIT.                                                                
023500 220-PROCESS-ONE-GAME.                                                    
023600     IF GAME-LIVE                                                         
023700         PERFORM 300-BLOWOUT-CHECK THRU 300-EXIT                          
023800         PERFORM 400-PACE-CHECK THRU 400-EXIT                             
023900     END-IF.                                                              
024000     PERFORM 210-READ-GAME THRU 210-EXIT.                                 
024100 220-EXIT.                                                                
024200     EXIT.                                                                
024300                                                                          
024400*** -----------------------------------------------------------           
024500*** BLOWOUT CHECK - DIFF >= 15 AND PERIOD >= 3, ROSTER EXPOSURE           
024600*** TO THE LOSING TEAM REQUIRED BEFORE AN ALERT IS WRITTEN                
024700*** -----------------------------------------------------------           
024800 300-BLOWOUT-CHECK.                                                       
024900     IF GAME-HOME-SCORE >= GAME-AWAY-SCORE                                
025000         COMPUTE WS-SCORE-DIFF =                                          
025100             GAME-HOME-SCORE - GAME-AWAY-SCORE                            
025200     ELSE                                                                 
025300         COMPUTE WS-SCORE-DIFF =                                          
025400             GAME-AWAY-SCORE - GAME-HOME-SCORE                            
025500     END-IF.                                                              
025600     IF WS-SCORE-DIFF >= 15 AND GAME-PERIOD >= 3                          
025700         IF GAME-HOME-SCORE < GAME-AWAY-SCORE                             
025800             MOVE GAME-HOME-ABBR TO WS-LOSING-TEAM                        
025900         ELSE                                                             
026000             MOVE GAME-AWAY-ABBR TO WS-LOSING-TEAM                        
026100         END-IF                                                           
026200         PERFORM 500-EXPOSURE-CHECK THRU 500-EXIT                         
026300         IF WS-AFFECTED-COUNT > 0                                         
026400             PERFORM 600-WRITE-BLOWOUT-ALERT THRU 600-EXIT                
026500         END-IF                                                           
026600     END-IF.                                                              
026700 300-EXIT.                                                                
026800     EXIT.                                                                
026900                                                                          
027000*** -----------------------------------------------------------           
027100*** EXPOSURE CHECK - WHICH ROSTERED PLAYERS SIT ON THE LOSING             
027200*** TEAM, AFTER MAPPING THE ROSTER'S TEAM CODE TO FEED FORMAT             
027300*** -----------------------------------------------------------           
027400*** UP TO 3 AFFECTED NAMES ARE CARRIED BY NAME, SINCE THE 90-BYTE         
027500*** ALERT TEXT COLUMN WILL NOT HOLD MORE AT FULL WIDTH. A 4TH OR          
027600*** LATER ROSTERED PLAYER ON THE LOSING TEAM IS NOT DROPPED FROM          
027700*** THE ALERT - IT IS ROLLED INTO WS-AFFECTED-OVER-CNT AND SHOWN          
027800*** AS AN "+N MORE" TAG IN PLACE OF THE 3RD NAME (SEE 600).               
027900 500-EXPOSURE-CHECK.                                                      
028000     MOVE 0 TO WS-AFFECTED-COUNT.                                         
028100     MOVE 0 TO WS-AFFECTED-OVER-CNT.                                      
028200     MOVE SPACES TO WS-AFFECTED-NAME1                                     
028300                    WS-AFFECTED-NAME2                                     
028400                    WS-AFFECTED-NAME3.                                    
028500     PERFORM 510-CHECK-ONE-ROSTER-PLAYER THRU 510-EXIT                    
028600             VARYING ROST-IDX FROM 1 BY 1                                 
028700             UNTIL ROST-IDX > WS-ROSTER-COUNT.                            
028800 500-EXIT.                                                                
028900     EXIT.                                                                
029000 510-CHECK-ONE-ROSTER-PLAYER.                                             
029100     MOVE RT-TEAM (ROST-IDX) TO WS-TEAM-CODE-IN.                          
029200     PERFORM 550-MAP-TEAM-CODE THRU 550-EXIT.                             
029300     IF WS-TEAM-CODE-OUT = WS-LOSING-TEAM                                 
029400         IF WS-AFFECTED-COUNT = 0                                         
029500             MOVE RT-NAME (ROST-IDX) TO WS-AFFECTED-NAME1                 
029600         ELSE                                                             
029700             IF WS-AFFECTED-COUNT = 1                                     
029800                 MOVE RT-NAME (ROST-IDX) TO WS-AFFECTED-NAME2             
029900             ELSE                                                         
030000                 IF WS-AFFECTED-COUNT = 2                                 
030100                     MOVE RT-NAME (ROST-IDX) TO WS-AFFECTED-NAME3         
030200                 ELSE                                                     
030300                     ADD 1 TO WS-AFFECTED-OVER-CNT                        
030400                 END-IF                                                   
030500             END-IF                                                       
030600         END-IF                                                           
030700         ADD 1 TO WS-AFFECTED-COUNT                                       
030800     END-IF.                                                              
030900 510-EXIT.                                                                
031000     EXIT.                                                                
031100                                                                          
031200 550-MAP-TEAM-CODE.                                                       
031300     SEARCH ALL TM-ENTRY                                                  
031400         AT END                                                           
031500             MOVE WS-TEAM-CODE-IN TO WS-TEAM-CODE-OUT                     
031600         WHEN TM-FROM (TM-IDX) = WS-TEAM-CODE-IN                          
031700             MOVE TM-TO (TM-IDX) TO WS-TEAM-CODE-OUT                      
031800     END-SEARCH.                                                          
031900 550-EXIT.                                                                
032000     EXIT.                                                                
032100                                                                          
032200 600-WRITE-BLOWOUT-ALERT.                                                 
032300     MOVE GAME-AWAY-ABBR  TO BT-AWAY.                                     
032400     MOVE GAME-HOME-ABBR  TO BT-HOME.                                     
032500     MOVE GAME-AWAY-SCORE TO BT-AWAY-SCORE.                               
032600     MOVE GAME-HOME-SCORE TO BT-HOME-SCORE.                               
032700     MOVE WS-LOSING-TEAM  TO BT-LOSING.                                   
032800     MOVE WS-AFFECTED-NAME1 TO BT-NAME1.                                  
032900     MOVE WS-AFFECTED-NAME2 TO BT-NAME2.                                  
033000     IF WS-AFFECTED-OVER-CNT > 0                                          
033100         MOVE WS-AFFECTED-OVER-CNT TO OT-COUNT                            
033200         MOVE WS-OVER-TAG-FLAT TO BT-NAME3                                
033300     ELSE                                                                 
033400         MOVE WS-AFFECTED-NAME3 TO BT-NAME3                               
033500     END-IF.                                                              
033600     MOVE SPACES          TO ALO-PRIORITY.                                
033700     MOVE WS-BLOWOUT-TEXT-FLAT TO ALO-TEXT.                               
033800     MOVE WS-ALERT-OUT    TO ALERTS-RECORD.                               
033900     WRITE ALERTS-RECORD.                                                 
034000     PERFORM 690-SAVE-ALERT-TEXT THRU 690-EXIT.                           
034100 600-EXIT.                                                                
034200     EXIT.                                                                
034300                                                                          
034400*** -----------------------------------------------------------           
034500*** PACE CHECK - PROJECTED TOTAL FROM SCORE-TO-DATE, PERIOD >= 2          
034600*** -----------------------------------------------------------           
034700 400-PACE-CHECK.                                                          
034800     IF GAME-PERIOD >= 2                                                  
034900         COMPUTE WS-PACE-RAW ROUNDED =                                    
035000             (GAME-HOME-SCORE + GAME-AWAY-SCORE) /                        
035100             GAME-PERIOD * 4                                              
035200         COMPUTE WS-PACE-WHOLE ROUNDED = WS-PACE-RAW                      
035300         IF WS-PACE-WHOLE < 160                                           
035400             MOVE 'LOW TOTAL ' TO WS-PACE-LABEL                           
035500             MOVE 'CONSIDER PIVOTING'     TO WS-PACE-ADVICE               
035600             PERFORM 650-WRITE-PACE-ALERT THRU 650-EXIT                   
035700         ELSE                                                             
035800             IF WS-PACE-WHOLE > 180                                       
035900                 MOVE 'HIGH TOTAL' TO WS-PACE-LABEL                       
036000                 MOVE 'GREAT FOR STACKS!'     TO WS-PACE-ADVICE           
036100                 PERFORM 650-WRITE-PACE-ALERT THRU 650-EXIT               
036200             END-IF                                                       
036300         END-IF                                                           
036400     END-IF.                                                              
036500 400-EXIT.                                                                
036600     EXIT.                                                                
036700                                                                          
036800 650-WRITE-PACE-ALERT.                                                    
036900     MOVE WS-PACE-LABEL  TO PT-LABEL.                                     
037000     MOVE GAME-ID        TO PT-GAME-ID.                                   
037100     MOVE WS-PACE-WHOLE  TO PT-PROJ.                                      
037200     MOVE WS-PACE-ADVICE TO PT-ADVICE.                                    
037300     MOVE SPACES         TO ALO-PRIORITY.                                 
037400     MOVE WS-PACE-TEXT-FLAT TO ALO-TEXT.                                  
037500     MOVE WS-ALERT-OUT   TO ALERTS-RECORD.                                
037600     WRITE ALERTS-RECORD.                                                 
037700     PERFORM 690-SAVE-ALERT-TEXT THRU 690-EXIT.                           
037800 650-EXIT.                                                                
037900     EXIT.                                                                
038000                                                                          
038100 690-SAVE-ALERT-TEXT.                                                     
038200     IF WS-ALERT-SAVE-COUNT < 20                                          
038300         ADD 1 TO WS-ALERT-SAVE-COUNT                                     
038400         SET SAVE-IDX TO WS-ALERT-SAVE-COUNT                              
038500         MOVE ALO-TEXT TO SAVE-TEXT (SAVE-IDX)                            
038600     END-IF.                                                              
038700 690-EXIT.                                                                
038800     EXIT.                                                                
038900                                                                          
039000*** -----------------------------------------------------------           
039100*** SWAP RECOMMENDATIONS - RE-SCAN THE ALERTS WRITTEN THIS RUN            
039200*** -----------------------------------------------------------           
039300 700-WRITE-SWAP-RECS.                                                     
039400     PERFORM 710-CHECK-ONE-SAVED-ALERT THRU 710-EXIT                      
039500             VARYING SAVE-IDX FROM 1 BY 1                                 
039600             UNTIL SAVE-IDX > WS-ALERT-SAVE-COUNT.                        
039700 700-EXIT.                                                                
039800     EXIT.                                                                
039900 710-CHECK-ONE-SAVED-ALERT.                                               
040000     MOVE 0 TO WS-KEYWORD-COUNT.                                          
040100     INSPECT SAVE-TEXT (SAVE-IDX) TALLYING WS-KEYWORD-COUNT               
040200             FOR ALL 'BLOWOUT'.                                           
040300     IF WS-KEYWORD-COUNT > 0                                              
040400         MOVE 'BLOWOUT-SWAP' TO SW-TYPE                                   
040500         MOVE 'CONSIDER SWAPPING PLAYERS FROM LOSING TEAM'                
040600                             TO SW-ACTION                                 
040700         MOVE 'HIGH  '       TO ALO-PRIORITY                              
040800         MOVE WS-SWAP-TEXT-FLAT TO ALO-TEXT                               
040900         MOVE WS-ALERT-OUT   TO ALERTS-RECORD                             
041000         WRITE ALERTS-RECORD                                              
041100     ELSE                                                                 
041200         MOVE 0 TO WS-KEYWORD-COUNT                                       
041300         INSPECT SAVE-TEXT (SAVE-IDX) TALLYING WS-KEYWORD-COUNT           
041400                 FOR ALL 'LOW TOTAL'                                      
041500         IF WS-KEYWORD-COUNT > 0                                          
041600             MOVE 'PACE-PIVOT  ' TO SW-TYPE                               
041700             MOVE 'PIVOT FROM GAME STACK TO INDIVIDUAL PLAYS'             
041800                                 TO SW-ACTION                             
041900             MOVE 'MEDIUM'       TO ALO-PRIORITY                          
042000             MOVE WS-SWAP-TEXT-FLAT TO ALO-TEXT                           
042100             MOVE WS-ALERT-OUT   TO ALERTS-RECORD                         
042200             WRITE ALERTS-RECORD                                          
042300         END-IF                                                           
042400     END-IF.                                                              
042500 710-EXIT.                                                                
042600     EXIT.                                                                
042700                                                                          
042800 900-WRAP-UP.                                                             
042900     CLOSE ROSTER, GAMES, ALERTS.                                         
043000 900-EXIT.                                                                
043100     EXIT.                                                                
