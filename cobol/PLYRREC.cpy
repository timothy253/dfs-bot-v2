000100*****************************************************************         
000200*  PLYRREC - DAILY SLATE PLAYER POOL RECORD                               
000300*  ONE ENTRY PER ROSTERABLE PLAYER ON THE CONTEST SLATE.                  
000400*  USED BY LNUPOPT (LINEUP OPTIMIZER).                                    
000500*****************************************************************         
000600*  MAINTENANCE:                                                           
000700*  06/14/93  RTS   ORIGINAL LAYOUT PER CONTEST OPS REQUEST 4417     RQ4417
000800*  02/09/96  DWK   ADDED 88-LEVELS FOR POSITION CODE               TKT1206
000900*  11/03/98  PLQ   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD      Y2K0398
001000*  09/14/01  MJK   FIELD WIDTHS REVIEWED AGAINST FEED LAYOUT       TKT2089
001100*  05/20/04  MJK   PLYR-PROJ DECIMAL PLACEMENT CONFIRMED           TKT2332
001200*  11/03/07  TLR   PLYR-OWN WIDTH REVIEWED FOR 3-DIGIT PCT         TKT2655
001300*  07/25/11  KNS   RECORD LENGTH RE-VERIFIED AT 37 BYTES           TKT2945
001400*****************************************************************         
001500 01  WS-PLAYER-REC.                                                       
001600     05  PLYR-NAME              PIC X(20).                                
001700     05  PLYR-POS               PIC X(01).                                
001800         88  PLYR-IS-GUARD          VALUE 'G'.                            
001900         88  PLYR-IS-FORWARD        VALUE 'F'.                            
002000     05  PLYR-SALARY            PIC 9(05).                                
002100     05  PLYR-PROJ              PIC 9(03)V9(01).                          
002200     05  PLYR-TEAM              PIC X(04).                                
002300     05  PLYR-OWN               PIC 9(03).                                
