000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  LNUPOPT.                                                    
000300 AUTHOR.  J SAYLES.                                                       
000400 INSTALLATION.  CONTEST OPS - SLATE PROCESSING.                           
000500 DATE-WRITTEN.  06/14/93.                                                 
000600 DATE-COMPILED.  06/14/93.                                                
000700 SECURITY.  NON-CONFIDENTIAL.                                             
000800***************************************************************           
000900*  THIS PROGRAM BUILDS THE DAY'S CANDIDATE CONTEST LINEUPS                
001000*  FROM THE PLAYER POOL FILE AND WRITES THE LINEUP SUMMARY                
001100*  REPORT AND THE CONTEST-ENTRY CSV EXPORT FILE.                          
001200*  MODIFICATION LOG:                                                      
001300*  06/14/93  RTS   ORIGINAL PROGRAM PER CONTEST OPS REQUEST 4417    RQ4417
001400*  09/02/94  RTS   ADDED BALANCED AND GAME STACK STRATEGIES        TKT0881
001500*  03/17/96  DWK   ADDED CONTRARIAN MINIMUM PROJECTION FLOOR       TKT1319
001600*  08/08/97  DWK   VALUE STRATEGY ADDED, NOW BUILDS 4 LINEUPS      TKT1640
001700*  11/03/98  PLQ   Y2K REVIEW - NO DATE-SENSITIVE FIELDS HERE      Y2K0398
001800*  04/20/99  PLQ   CSV EXPORT COLUMN ORDER CORRECTED TO UTIL LAST  TKT1902
001900*  03/12/01  MJK   SALARY CAP RAISED TO $50,000 PER OPS MEMO       TKT2104
002000*  07/29/03  MJK   PLAYER POOL TABLE RAISED 40 TO 50 ENTRIES       TKT2288
002100*  01/15/06  TLR   GAME STACK SET-A/SET-B GROUPS MADE TABLE-DRIVEN TKT2551
002200*  09/30/09  TLR   BALANCED STRATEGY TIER SPLIT RE-DOCUMENTED      TKT2780
002300*  05/18/12  KNS   STABLE SORT TIEBREAK CONFIRMED, AUDIT REQUEST   TKT3014
002400*  02/04/15  KNS   CSV EXPORT LAYOUT REVIEWED FOR NEW ENTRY FEED   TKT3201
002500***************************************************************           
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SOURCE-COMPUTER.  IBM-390.                                               
002900 OBJECT-COMPUTER.  IBM-390.                                               
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM.                                                  
003200 INPUT-OUTPUT SECTION.                                                    
003300 FILE-CONTROL.                                                            
003400     SELECT PLAYERS  ASSIGN TO PLAYERS.                                   
003500     SELECT LNUPCSV  ASSIGN TO LNUPCSV.                                   
003600     SELECT LNUPRPT  ASSIGN TO LNUPRPT.                                   
003700 DATA DIVISION.                                                           
003800 FILE SECTION.                                                            
003900 FD  PLAYERS                                                              
004000     RECORDING MODE IS F                                                  
004100     LABEL RECORDS ARE STANDARD                                           
004200     RECORD CONTAINS 37 CHARACTERS                                        
004300     BLOCK CONTAINS 0 RECORDS                                             
004400     DATA RECORD IS PLAYERS-RECORD.                                       
004500 01  PLAYERS-RECORD              PIC X(37).                               
004600                                                                          
004700 FD  LNUPCSV                                                              
004800     RECORDING MODE IS F                                                  
004900     LABEL RECORDS ARE STANDARD                                           
005000     RECORD CONTAINS 132 CHARACTERS                                       
005100     BLOCK CONTAINS 0 RECORDS                                             
005200     DATA RECORD IS LNUPCSV-RECORD.                                       
005300 01  LNUPCSV-RECORD              PIC X(132).                              
005400                                                                          
005500 FD  LNUPRPT                                                              
005600     RECORDING MODE IS F                                                  
005700     LABEL RECORDS ARE STANDARD                                           
005800     RECORD CONTAINS 132 CHARACTERS                                       
005900     BLOCK CONTAINS 0 RECORDS                                             
006000     DATA RECORD IS LNUPRPT-RECORD.                                       
006100 01  LNUPRPT-RECORD              PIC X(132).                              
006200                                                                          
006300 WORKING-STORAGE SECTION.                                                 
006400     COPY PLYRREC.                                                        
006500                                                                          
006600 01  WS-EOF-SWITCHES.                                                     
006700     05  WS-EOF-PLAYERS-SW       PIC X(01) VALUE 'N'.                     
006800         88  EOF-PLAYERS                   VALUE 'Y'.                     
006900                                                                          
007000*** PLAYER POOL TABLE - LOADED FROM PLAYERS FILE, MAX 50 ENTRIES          
007100 77  WS-POOL-COUNT               PIC 9(02) COMP VALUE 0.                  
007200 01  WS-POOL-TABLE.                                                       
007300     05  WS-POOL-ENTRY OCCURS 50 TIMES                                    
007400                       INDEXED BY POOL-IDX.                               
007500         10  PL-NAME             PIC X(20).                               
007600         10  PL-POS              PIC X(01).                               
007700             88  PL-IS-GUARD         VALUE 'G'.                           
007800             88  PL-IS-FORWARD       VALUE 'F'.                           
007900         10  PL-SALARY           PIC 9(05).                               
008000         10  PL-PROJ             PIC 9(03)V9(01).                         
008100         10  PL-TEAM             PIC X(04).                               
008200         10  PL-OWN              PIC 9(03).                               
008300         10  PL-VALUE-SCORE      PIC 9(03)V999 COMP-3.                    
008400                                                                          
008500*** SORT-ORDER TABLES - HOLD POOL SUBSCRIPTS IN SORTED SEQUENCE.          
008600*** STABLE BUBBLE SORT IS USED (SWAP ONLY WHEN STRICTLY OUT OF            
008700*** ORDER) SO PLAYERS THAT TIE ON THE KEY KEEP FILE ARRIVAL ORDER.        
008800 01  WS-ORDER-PROJ-DESC.                                                  
008900     05  WS-OP-ENTRY OCCURS 50 TIMES PIC 9(02) COMP.                      
009000 01  WS-ORDER-OWN-ASC.                                                    
009100     05  WS-OO-ENTRY OCCURS 50 TIMES PIC 9(02) COMP.                      
009200 01  WS-ORDER-VALUE-DESC.                                                 
009300     05  WS-OV-ENTRY OCCURS 50 TIMES PIC 9(02) COMP.                      
009400 01  WS-SORT-WORK.                                                        
009500     05  WS-SORT-TEMP            PIC 9(02) COMP.                          
009600     05  WS-SORT-PASS-SW         PIC X(01).                               
009700         88  WS-SORT-SWAPPED         VALUE 'Y'.                           
009800     05  WS-SORT-I               PIC 9(02) COMP.                          
009900     05  WS-SORT-J               PIC 9(02) COMP.                          
010000     05  WS-SORT-LAST            PIC 9(02) COMP.                          
010100                                                                          
010200*** STRATEGY NAME TABLE - ONE ENTRY PER STRATEGY, IN BATCH ORDER          
010300 01  WS-STRATEGY-NAME-LIST.                                               
010400     05  FILLER                  PIC X(10) VALUE 'CEILING   '.            
010500     05  FILLER                  PIC X(10) VALUE 'BALANCED  '.            
010600     05  FILLER                  PIC X(10) VALUE 'CONTRARIAN'.            
010700     05  FILLER                  PIC X(10) VALUE 'GAME STACK'.            
010800     05  FILLER                  PIC X(10) VALUE 'VALUE     '.            
010900 01  WS-STRATEGY-NAME-TABLE REDEFINES WS-STRATEGY-NAME-LIST.              
011000     05  WS-STRAT-NAME-TAB OCCURS 5 TIMES PIC X(10).                      
011100                                                                          
011200*** GAME STACK TEAM GROUPS - SET A GETS 3 PICKS, SET B GETS 2             
011300 01  WS-STACK-A-TEAMS-LIST.                                               
011400     05  FILLER                  PIC X(04) VALUE 'LVA '.                  
011500     05  FILLER                  PIC X(04) VALUE 'CONN'.                  
011600 01  WS-STACK-A-TEAMS REDEFINES WS-STACK-A-TEAMS-LIST.                    
011700     05  WS-STACK-A-TAB OCCURS 2 TIMES PIC X(04).                         
011800                                                                          
011900 01  WS-STACK-B-TEAMS-LIST.                                               
012000     05  FILLER                  PIC X(04) VALUE 'NYL '.                  
012100     05  FILLER                  PIC X(04) VALUE 'MIN '.                  
012200 01  WS-STACK-B-TEAMS REDEFINES WS-STACK-B-TEAMS-LIST.                    
012300     05  WS-STACK-B-TAB OCCURS 2 TIMES PIC X(04).                         
012400                                                                          
012500*** CURRENT LINEUP BEING BUILT                                            
012600 01  WS-LINEUP-CONTROLS.                                                  
012700     05  WS-LINEUP-NO            PIC 9(01) COMP.                          
012800     05  WS-STRAT-IDX            PIC 9(01) COMP.                          
012900     05  WS-LU-COUNT             PIC 9(01) COMP.                          
013000     05  WS-GUARD-COUNT          PIC 9(01) COMP.                          
013100     05  WS-FORWARD-COUNT        PIC 9(01) COMP.                          
013200     05  WS-VALID-SW             PIC X(01).                               
013300         88  LINEUP-VALID            VALUE 'Y'.                           
013400     05  WS-LINEUPS-WRITTEN      PIC 9(01) COMP VALUE 0.                  
013500 77  WS-LINEUP-SALARY-CAP        PIC 9(05) VALUE 50000.                   
013600 01  WS-LINEUP-SALARY-TOTAL      PIC 9(05)V99 COMP-3.                     
013700 01  WS-LINEUP-PROJ-TOTAL        PIC 9(04)V9(01) COMP-3.                  
013800 01  WS-LINEUP-OWN-TOTAL         PIC 9(04) COMP-3.                        
013900 01  WS-LINEUP-OWN-AVG           PIC 9(03)V9(01) COMP-3.                  
014000 01  WS-LINEUP-SALARY-REMAIN     PIC S9(05) COMP-3.                       
014100 01  WS-LINEUP-USED.                                                      
014200     05  WS-LU-USED-SW OCCURS 50 TIMES PIC X(01).                         
014300 01  WS-LINEUP-PLAYERS.                                                   
014400     05  WS-LU-SLOT OCCURS 6 TIMES                                        
014500                    INDEXED BY LU-IDX.                                    
014600         10  WS-LU-POOL-IDX      PIC 9(02) COMP.                          
014700         10  WS-LU-NAME          PIC X(20).                               
014800         10  WS-LU-POS           PIC X(01).                               
014900                                                                          
015000 01  WS-STRAT-NAME               PIC X(10).                               
015100                                                                          
015200*** CSV EXPORT FIELDS - G,G,F,F,F,UTIL COLUMN ORDER                       
015300 01  WS-CSV-NAMES.                                                        
015400     05  WS-CSV-G1               PIC X(20).                               
015500     05  WS-CSV-G2               PIC X(20).                               
015600     05  WS-CSV-F1               PIC X(20).                               
015700     05  WS-CSV-F2               PIC X(20).                               
015800     05  WS-CSV-F3               PIC X(20).                               
015900     05  WS-CSV-UTIL             PIC X(20).                               
016000 01  WS-CSV-HEADER-LINE.                                                  
016100     05  FILLER                  PIC X(14) VALUE 'G,G,F,F,F,UTIL'.        
016200     05  FILLER                  PIC X(118) VALUE SPACES.                 
016300 01  WS-CSV-DETAIL-LINE.                                                  
016400     05  CSV-G1-O                PIC X(20).                               
016500     05  FILLER                  PIC X(01) VALUE ','.                     
016600     05  CSV-G2-O                PIC X(20).                               
016700     05  FILLER                  PIC X(01) VALUE ','.                     
016800     05  CSV-F1-O                PIC X(20).                               
016900     05  FILLER                  PIC X(01) VALUE ','.                     
017000     05  CSV-F2-O                PIC X(20).                               
017100     05  FILLER                  PIC X(01) VALUE ','.                     
017200     05  CSV-F3-O                PIC X(20).                               
017300     05  FILLER                  PIC X(01) VALUE ','.                     
017400     05  CSV-UTIL-O              PIC X(20).                               
017500     05  FILLER                  PIC X(06) VALUE SPACES.                  
017600                                                                          
017700*** REPORT LINES                                                          
017800 01  BLANK-LINE                  PIC X(132) VALUE SPACES.                 
017900                                                                          
018000 01  RPT-HEADER-LINE1.                                                    
018100     05  FILLER                  PIC X(20) VALUE 'LINEUP SUMMARY'.        
018200     05  FILLER                  PIC X(112) VALUE SPACES.                 
018300                                                                          
018400 01  RPT-HEADER-LINE2.                                                    
018500     05  FILLER                  PIC X(12) VALUE 'STRATEGY'.              
018600     05  FILLER                  PIC X(04) VALUE SPACES.                  
018700     05  FILLER                  PIC X(16) VALUE 'SALARY/CAP'.            
018800     05  FILLER                  PIC X(04) VALUE SPACES.                  
018900     05  FILLER                  PIC X(10) VALUE 'PROJECTED'.             
019000     05  FILLER                  PIC X(04) VALUE SPACES.                  
019100     05  FILLER                  PIC X(08) VALUE 'AVG OWN'.               
019200     05  FILLER                  PIC X(04) VALUE SPACES.                  
019300     05  FILLER                  PIC X(07) VALUE 'PLAYERS'.               
019400     05  FILLER                  PIC X(63) VALUE SPACES.                  
019500                                                                          
019600 01  RPT-HEADER-LINE3            PIC X(132) VALUE ALL '-'.                
019700                                                                          
019800 01  RPT-DETAIL-LINE1.                                                    
019900     05  DL1-STRATEGY            PIC X(12).                               
020000     05  FILLER                  PIC X(04) VALUE SPACES.                  
020100     05  DL1-SALARY              PIC ZZ,ZZ9.                              
020200     05  FILLER                  PIC X(01) VALUE '/'.                     
020300     05  DL1-CAP                 PIC ZZ,ZZ9.                              
020400     05  FILLER                  PIC X(05) VALUE SPACES.                  
020500     05  DL1-PROJ                PIC ZZZ9.9.                              
020600     05  FILLER                  PIC X(07) VALUE SPACES.                  
020700     05  DL1-AVG-OWN             PIC ZZ9.9.                               
020800     05  FILLER                  PIC X(01) VALUE '%'.                     
020900     05  FILLER                  PIC X(04) VALUE SPACES.                  
021000     05  DL1-PLAYER-CT           PIC Z9.                                  
021100     05  FILLER                  PIC X(69) VALUE SPACES.                  
021200                                                                          
021300 01  RPT-FINAL-LINE1.                                                     
021400     05  FILLER                  PIC X(25)                                
021500             VALUE 'LINEUPS GENERATED:'.                                  
021600     05  FL1-LINEUP-CT           PIC Z9.                                  
021700     05  FILLER                  PIC X(105) VALUE SPACES.                 
021800                                                                          
021900 PROCEDURE DIVISION.                                                      
022000 000-MAIN.                                                                
022100     PERFORM 100-OPEN-AND-LOAD-POOL THRU 100-EXIT.                        
022200     PERFORM 150-WRITE-RPT-HEADERS THRU 150-EXIT.                         
022300     PERFORM 210-BUILD-ONE-LINEUP THRU 210-EXIT                           
022400             VARYING WS-LINEUP-NO FROM 1 BY 1                             
022500             UNTIL WS-LINEUP-NO > 4.                                      
022600     PERFORM 900-WRAP-UP THRU 900-EXIT.                                   
022700     GOBACK.                                                              
022800                                                                          
022900 100-OPEN-AND-LOAD-POOL.                                                  
023000     OPEN INPUT PLAYERS.                                                  
023100     OPEN OUTPUT LNUPCSV.                                                 
023200     OPEN OUTPUT LNUPRPT.                                                 
023300     MOVE WS-CSV-HEADER-LINE TO LNUPCSV-RECORD.                           
023400     WRITE LNUPCSV-RECORD.                                                
023500     PERFORM 120-READ-PLAYER THRU 120-EXIT.                               
023600     PERFORM 130-LOAD-POOL-ENTRY THRU 130-EXIT                            
023700             UNTIL EOF-PLAYERS.                                           
023800 100-EXIT.                                                                
023900     EXIT.                                                                
024000                                                                          
024100 120-READ-PLAYER.                                                         
024200     READ PLAYERS INTO WS-PLAYER-REC                                      
024300         AT END                                                           
024400             MOVE 'Y' TO WS-EOF-PLAYERS-SW                                
024500     END-READ.                                                            
024600 120-EXIT.                                                                
024700     EXIT.                                                                
024800                                                                          
024900 130-LOAD-POOL-ENTRY.                                                     
025000     IF WS-POOL-COUNT < 50                                                
025100         ADD 1 TO WS-POOL-COUNT                                           
025200         SET POOL-IDX TO WS-POOL-COUNT                                    
025300         MOVE PLYR-NAME   TO PL-NAME (POOL-IDX)                           
025400         MOVE PLYR-POS    TO PL-POS (POOL-IDX)                            
025500         MOVE PLYR-SALARY TO PL-SALARY (POOL-IDX)                         
025600         MOVE PLYR-PROJ   TO PL-PROJ (POOL-IDX)                           
025700         MOVE PLYR-TEAM   TO PL-TEAM (POOL-IDX)                           
025800         MOVE PLYR-OWN    TO PL-OWN (POOL-IDX)                            
025900         COMPUTE PL-VALUE-SCORE (POOL-IDX) ROUNDED =                      
026000             PL-PROJ (POOL-IDX) / (PL-SALARY (POOL-IDX) / 1000)           
026100     END-IF.                                                              
026200     PERFORM 120-READ-PLAYER THRU 120-EXIT.                               
026300 130-EXIT.                                                                
026400     EXIT.                                                                
026500                                                                          
026600 150-WRITE-RPT-HEADERS.                                                   
026700     MOVE RPT-HEADER-LINE1 TO LNUPRPT-RECORD.                             
026800     WRITE LNUPRPT-RECORD.                                                
026900     MOVE BLANK-LINE       TO LNUPRPT-RECORD.                             
027000     WRITE LNUPRPT-RECORD.                                                
027100     MOVE RPT-HEADER-LINE2 TO LNUPRPT-RECORD.                             
027200     WRITE LNUPRPT-RECORD.                                                
027300     MOVE RPT-HEADER-LINE3 TO LNUPRPT-RECORD.                             
027400     WRITE LNUPRPT-RECORD.                                                
027500 150-EXIT.                                                                
027600     EXIT.                                                                
027700                                                                          
027800*** -----------------------------------------------------------           
027900*** SORT PARAGRAPHS - STABLE BUBBLE SORTS OVER POOL SUBSCRIPTS            
028000*** -----------------------------------------------------------           
028100 390-INIT-ORDER-TABLES.                                                   
028200     PERFORM 392-INIT-ONE-SLOT THRU 392-EXIT                              
028300             VARYING WS-SORT-I FROM 1 BY 1                                
028400             UNTIL WS-SORT-I > WS-POOL-COUNT.                             
028500 390-EXIT.                                                                
028600     EXIT.                                                                
028700 392-INIT-ONE-SLOT.                                                       
028800     MOVE WS-SORT-I TO WS-OP-ENTRY (WS-SORT-I).                           
028900     MOVE WS-SORT-I TO WS-OO-ENTRY (WS-SORT-I).                           
029000     MOVE WS-SORT-I TO WS-OV-ENTRY (WS-SORT-I).                           
029100 392-EXIT.                                                                
029200     EXIT.                                                                
029300                                                                          
029400 395-SORT-BY-PROJ-DESC.                                                   
029500     PERFORM 390-INIT-ORDER-TABLES THRU 390-EXIT.                         
029600     MOVE WS-POOL-COUNT TO WS-SORT-LAST.                                  
029700     PERFORM 395-ONE-PASS THRU 395-PASS-EXIT                              
029800             UNTIL WS-SORT-LAST < 2 OR NOT WS-SORT-SWAPPED.               
029900 395-EXIT.                                                                
030000     EXIT.                                                                
030100 395-ONE-PASS.                                                            
030200     MOVE 'N' TO WS-SORT-PASS-SW.                                         
030300     PERFORM 395-COMPARE-SLOT THRU 395-COMPARE-EXIT                       
030400             VARYING WS-SORT-I FROM 1 BY 1                                
030500             UNTIL WS-SORT-I >= WS-SORT-LAST.                             
030600 395-PASS-EXIT.                                                           
030700     EXIT.                                                                
030800 395-COMPARE-SLOT.                                                        
030900     IF PL-PROJ (WS-OP-ENTRY (WS-SORT-I)) <                               
031000        PL-PROJ (WS-OP-ENTRY (WS-SORT-I + 1))                             
031100         MOVE WS-OP-ENTRY (WS-SORT-I)     TO WS-SORT-TEMP                 
031200         MOVE WS-OP-ENTRY (WS-SORT-I + 1) TO                              
031300                           WS-OP-ENTRY (WS-SORT-I)                        
031400         MOVE WS-SORT-TEMP TO WS-OP-ENTRY (WS-SORT-I + 1)                 
031500         MOVE 'Y' TO WS-SORT-PASS-SW                                      
031600     END-IF.                                                              
031700 395-COMPARE-EXIT.                                                        
031800     EXIT.                                                                
031900                                                                          
032000 396-SORT-BY-OWN-ASC.                                                     
032100     PERFORM 390-INIT-ORDER-TABLES THRU 390-EXIT.                         
032200     MOVE WS-POOL-COUNT TO WS-SORT-LAST.                                  
032300     PERFORM 396-ONE-PASS THRU 396-PASS-EXIT                              
032400             UNTIL WS-SORT-LAST < 2 OR NOT WS-SORT-SWAPPED.               
032500 396-EXIT.                                                                
032600     EXIT.                                                                
032700 396-ONE-PASS.                                                            
032800     MOVE 'N' TO WS-SORT-PASS-SW.                                         
032900     PERFORM 396-COMPARE-SLOT THRU 396-COMPARE-EXIT                       
033000             VARYING WS-SORT-I FROM 1 BY 1                                
033100             UNTIL WS-SORT-I >= WS-SORT-LAST.                             
033200 396-PASS-EXIT.                                                           
033300     EXIT.                                                                
033400 396-COMPARE-SLOT.                                                        
033500     IF PL-OWN (WS-OO-ENTRY (WS-SORT-I)) >                                
033600        PL-OWN (WS-OO-ENTRY (WS-SORT-I + 1))                              
033700         MOVE WS-OO-ENTRY (WS-SORT-I)     TO WS-SORT-TEMP                 
033800         MOVE WS-OO-ENTRY (WS-SORT-I + 1) TO                              
033900                           WS-OO-ENTRY (WS-SORT-I)                        
034000         MOVE WS-SORT-TEMP TO WS-OO-ENTRY (WS-SORT-I + 1)                 
034100         MOVE 'Y' TO WS-SORT-PASS-SW                                      
034200     END-IF.                                                              
034300 396-COMPARE-EXIT.                                                        
034400     EXIT.                                                                
034500                                                                          
034600 397-SORT-BY-VALUE-DESC.                                                  
034700     PERFORM 390-INIT-ORDER-TABLES THRU 390-EXIT.                         
034800     MOVE WS-POOL-COUNT TO WS-SORT-LAST.                                  
034900     PERFORM 397-ONE-PASS THRU 397-PASS-EXIT                              
035000             UNTIL WS-SORT-LAST < 2 OR NOT WS-SORT-SWAPPED.               
035100 397-EXIT.                                                                
035200     EXIT.                                                                
035300 397-ONE-PASS.                                                            
035400     MOVE 'N' TO WS-SORT-PASS-SW.                                         
035500     PERFORM 397-COMPARE-SLOT THRU 397-COMPARE-EXIT                       
035600             VARYING WS-SORT-I FROM 1 BY 1                                
035700             UNTIL WS-SORT-I >= WS-SORT-LAST.                             
035800 397-PASS-EXIT.                                                           
035900     EXIT.                                                                
036000 397-COMPARE-SLOT.                                                        
036100     IF PL-VALUE-SCORE (WS-OV-ENTRY (WS-SORT-I)) <                        
036200        PL-VALUE-SCORE (WS-OV-ENTRY (WS-SORT-I + 1))                      
036300         MOVE WS-OV-ENTRY (WS-SORT-I)     TO WS-SORT-TEMP                 
036400         MOVE WS-OV-ENTRY (WS-SORT-I + 1) TO                              
036500                           WS-OV-ENTRY (WS-SORT-I)                        
036600         MOVE WS-SORT-TEMP TO WS-OV-ENTRY (WS-SORT-I + 1)                 
036700         MOVE 'Y' TO WS-SORT-PASS-SW                                      
036800     END-IF.                                                              
036900 397-COMPARE-EXIT.                                                        
037000     EXIT.                                                                
037100                                                                          
037200*** -----------------------------------------------------------           
037300*** LINEUP BUILD DISPATCH                                                 
037400*** -----------------------------------------------------------           
037500 210-BUILD-ONE-LINEUP.                                                    
037600     MOVE WS-LINEUP-NO TO WS-STRAT-IDX.                                   
037700     PERFORM 225-REDUCE-MOD THRU 225-EXIT                                 
037800             UNTIL WS-STRAT-IDX <= 5.                                     
037900     MOVE SPACES TO WS-LINEUP-USED.                                       
038000     MOVE 0 TO WS-LU-COUNT, WS-LINEUP-OWN-TOTAL.                          
038100     MOVE ZERO TO WS-LINEUP-SALARY-TOTAL, WS-LINEUP-PROJ-TOTAL.           
038200     MOVE WS-STRAT-NAME-TAB (WS-STRAT-IDX) TO WS-STRAT-NAME.              
038300                                                                          
038400     EVALUATE WS-STRAT-IDX                                                
038500         WHEN 1  PERFORM 310-BUILD-CEILING THRU 310-EXIT                  
038600         WHEN 2  PERFORM 320-BUILD-BALANCED THRU 320-EXIT                 
038700         WHEN 3  PERFORM 330-BUILD-CONTRARIAN THRU 330-EXIT               
038800         WHEN 4  PERFORM 340-BUILD-GAME-STACK THRU 340-EXIT               
038900         WHEN 5  PERFORM 350-BUILD-VALUE THRU 350-EXIT                    
039000     END-EVALUATE.                                                        
039100                                                                          
039200     PERFORM 600-VALIDATE-LINEUP THRU 600-EXIT.                           
039300     IF LINEUP-VALID                                                      
039400         PERFORM 700-ACCUM-LINEUP-TOTALS THRU 700-EXIT                    
039500         PERFORM 800-WRITE-LINEUP-RPT-LINE THRU 800-EXIT                  
039600         PERFORM 850-WRITE-CSV-LINE THRU 850-EXIT                         
039700         ADD 1 TO WS-LINEUPS-WRITTEN                                      
039800     END-IF.                                                              
039900 210-EXIT.                                                                
040000     EXIT.                                                                
040100                                                                          
040200 225-REDUCE-MOD.                                                          
040300     SUBTRACT 5 FROM WS-STRAT-IDX.                                        
040400 225-EXIT.                                                                
040500     EXIT.                                                                
040600                                                                          
040700*** -----------------------------------------------------------           
040800*** CEILING - HIGHEST PROJECTION FIRST, GREEDY UNDER THE CAP              
040900*** -----------------------------------------------------------           
041000 310-BUILD-CEILING.                                                       
041100     PERFORM 395-SORT-BY-PROJ-DESC THRU 395-EXIT.                         
041200     PERFORM 312-CEILING-PICK THRU 312-EXIT                               
041300             VARYING WS-SORT-I FROM 1 BY 1                                
041400             UNTIL WS-SORT-I > WS-POOL-COUNT OR WS-LU-COUNT = 6.          
041500 310-EXIT.                                                                
041600     EXIT.                                                                
041700 312-CEILING-PICK.                                                        
041800     MOVE WS-OP-ENTRY (WS-SORT-I) TO WS-SORT-TEMP.                        
041900     IF WS-LINEUP-SALARY-TOTAL + PL-SALARY (WS-SORT-TEMP)                 
042000             NOT > WS-LINEUP-SALARY-CAP                                   
042100         PERFORM 610-ADD-PLAYER-TO-LINEUP THRU 610-EXIT                   
042200     END-IF.                                                              
042300 312-EXIT.                                                                
042400     EXIT.                                                                
042500                                                                          
042600*** -----------------------------------------------------------           
042700*** BALANCED - ONE HIGH, TOP 3 MID BY VALUE, FILL FROM VALUE TIER         
042800*** -----------------------------------------------------------           
042900 320-BUILD-BALANCED.                                                      
043000     PERFORM 395-SORT-BY-PROJ-DESC THRU 395-EXIT.                         
043100     PERFORM 322-PICK-TOP-HIGH THRU 322-EXIT                              
043200             VARYING WS-SORT-I FROM 1 BY 1                                
043300             UNTIL WS-SORT-I > WS-POOL-COUNT OR WS-LU-COUNT = 1.          
043400     PERFORM 397-SORT-BY-VALUE-DESC THRU 397-EXIT.                        
043500     PERFORM 324-PICK-TOP-MID THRU 324-EXIT                               
043600             VARYING WS-SORT-I FROM 1 BY 1                                
043700             UNTIL WS-SORT-I > WS-POOL-COUNT OR WS-LU-COUNT = 4.          
043800     PERFORM 395-SORT-BY-PROJ-DESC THRU 395-EXIT.                         
043900     PERFORM 326-FILL-FROM-VALUE-TIER THRU 326-EXIT                       
044000             VARYING WS-SORT-I FROM 1 BY 1                                
044100             UNTIL WS-SORT-I > WS-POOL-COUNT OR WS-LU-COUNT = 6.          
044200 320-EXIT.                                                                
044300     EXIT.                                                                
044400 322-PICK-TOP-HIGH.                                                       
044500     MOVE WS-OP-ENTRY (WS-SORT-I) TO WS-SORT-TEMP.                        
044600     IF PL-SALARY (WS-SORT-TEMP) >= 9000                                  
044700         PERFORM 610-ADD-PLAYER-TO-LINEUP THRU 610-EXIT                   
044800     END-IF.                                                              
044900 322-EXIT.                                                                
045000     EXIT.                                                                
045100 324-PICK-TOP-MID.                                                        
045200     MOVE WS-OV-ENTRY (WS-SORT-I) TO WS-SORT-TEMP.                        
045300     IF PL-SALARY (WS-SORT-TEMP) >= 6000 AND < 9000                       
045400         AND WS-LU-USED-SW (WS-SORT-TEMP) NOT = 'Y'                       
045500         PERFORM 610-ADD-PLAYER-TO-LINEUP THRU 610-EXIT                   
045600     END-IF.                                                              
045700 324-EXIT.                                                                
045800     EXIT.                                                                
045900 326-FILL-FROM-VALUE-TIER.                                                
046000     MOVE WS-OP-ENTRY (WS-SORT-I) TO WS-SORT-TEMP.                        
046100     IF PL-SALARY (WS-SORT-TEMP) < 6000                                   
046200         AND WS-LU-USED-SW (WS-SORT-TEMP) NOT = 'Y'                       
046300         AND WS-LINEUP-SALARY-TOTAL + PL-SALARY (WS-SORT-TEMP)            
046400                 NOT > WS-LINEUP-SALARY-CAP                               
046500         PERFORM 610-ADD-PLAYER-TO-LINEUP THRU 610-EXIT                   
046600     END-IF.                                                              
046700 326-EXIT.                                                                
046800     EXIT.                                                                
046900                                                                          
047000*** -----------------------------------------------------------           
047100*** CONTRARIAN - LOWEST OWNERSHIP FIRST, PROJECTION FLOOR 20.0            
047200*** -----------------------------------------------------------           
047300 330-BUILD-CONTRARIAN.                                                    
047400     PERFORM 396-SORT-BY-OWN-ASC THRU 396-EXIT.                           
047500     PERFORM 332-CONTRARIAN-PICK THRU 332-EXIT                            
047600             VARYING WS-SORT-I FROM 1 BY 1                                
047700             UNTIL WS-SORT-I > WS-POOL-COUNT OR WS-LU-COUNT = 6.          
047800 330-EXIT.                                                                
047900     EXIT.                                                                
048000 332-CONTRARIAN-PICK.                                                     
048100     MOVE WS-OO-ENTRY (WS-SORT-I) TO WS-SORT-TEMP.                        
048200     IF WS-LINEUP-SALARY-TOTAL + PL-SALARY (WS-SORT-TEMP)                 
048300             NOT > WS-LINEUP-SALARY-CAP                                   
048400         AND PL-PROJ (WS-SORT-TEMP) NOT < 20.0                            
048500         PERFORM 610-ADD-PLAYER-TO-LINEUP THRU 610-EXIT                   
048600     END-IF.                                                              
048700 332-EXIT.                                                                
048800     EXIT.                                                                
048900                                                                          
049000*** -----------------------------------------------------------           
049100*** GAME STACK - 3 FROM STACK-A TEAMS, 2 FROM STACK-B, 1 BEST FIT         
049200*** -----------------------------------------------------------           
049300 340-BUILD-GAME-STACK.                                                    
049400     PERFORM 395-SORT-BY-PROJ-DESC THRU 395-EXIT.                         
049500     PERFORM 342-PICK-STACK-A THRU 342-EXIT                               
049600             VARYING WS-SORT-I FROM 1 BY 1                                
049700             UNTIL WS-SORT-I > WS-POOL-COUNT OR WS-LU-COUNT = 3.          
049800     PERFORM 344-PICK-STACK-B THRU 344-EXIT                               
049900             VARYING WS-SORT-I FROM 1 BY 1                                
050000             UNTIL WS-SORT-I > WS-POOL-COUNT OR WS-LU-COUNT = 5.          
050100     PERFORM 346-PICK-BEST-REMAINING THRU 346-EXIT                        
050200             VARYING WS-SORT-I FROM 1 BY 1                                
050300             UNTIL WS-SORT-I > WS-POOL-COUNT OR WS-LU-COUNT = 6.          
050400 340-EXIT.                                                                
050500     EXIT.                                                                
050600 342-PICK-STACK-A.                                                        
050700     MOVE WS-OP-ENTRY (WS-SORT-I) TO WS-SORT-TEMP.                        
050800     IF PL-TEAM (WS-SORT-TEMP) = WS-STACK-A-TAB (1)                       
050900         OR PL-TEAM (WS-SORT-TEMP) = WS-STACK-A-TAB (2)                   
051000         PERFORM 610-ADD-PLAYER-TO-LINEUP THRU 610-EXIT                   
051100     END-IF.                                                              
051200 342-EXIT.                                                                
051300     EXIT.                                                                
051400 344-PICK-STACK-B.                                                        
051500     MOVE WS-OP-ENTRY (WS-SORT-I) TO WS-SORT-TEMP.                        
051600     IF (PL-TEAM (WS-SORT-TEMP) = WS-STACK-B-TAB (1)                      
051700         OR PL-TEAM (WS-SORT-TEMP) = WS-STACK-B-TAB (2))                  
051800         AND WS-LU-USED-SW (WS-SORT-TEMP) NOT = 'Y'                       
051900         PERFORM 610-ADD-PLAYER-TO-LINEUP THRU 610-EXIT                   
052000     END-IF.                                                              
052100 344-EXIT.                                                                
052200     EXIT.                                                                
052300 346-PICK-BEST-REMAINING.                                                 
052400     MOVE WS-OP-ENTRY (WS-SORT-I) TO WS-SORT-TEMP.                        
052500     IF WS-LU-USED-SW (WS-SORT-TEMP) NOT = 'Y'                            
052600         AND WS-LINEUP-SALARY-TOTAL + PL-SALARY (WS-SORT-TEMP)            
052700                 NOT > WS-LINEUP-SALARY-CAP                               
052800         PERFORM 610-ADD-PLAYER-TO-LINEUP THRU 610-EXIT                   
052900     END-IF.                                                              
053000 346-EXIT.                                                                
053100     EXIT.                                                                
053200                                                                          
053300*** -----------------------------------------------------------           
053400*** VALUE - HIGHEST PROJECTION-PER-$1000 FIRST, GREEDY UNDER CAP          
053500*** -----------------------------------------------------------           
053600 350-BUILD-VALUE.                                                         
053700     PERFORM 397-SORT-BY-VALUE-DESC THRU 397-EXIT.                        
053800     PERFORM 352-VALUE-PICK THRU 352-EXIT                                 
053900             VARYING WS-SORT-I FROM 1 BY 1                                
054000             UNTIL WS-SORT-I > WS-POOL-COUNT OR WS-LU-COUNT = 6.          
054100 350-EXIT.                                                                
054200     EXIT.                                                                
054300 352-VALUE-PICK.                                                          
054400     MOVE WS-OV-ENTRY (WS-SORT-I) TO WS-SORT-TEMP.                        
054500     IF WS-LINEUP-SALARY-TOTAL + PL-SALARY (WS-SORT-TEMP)                 
054600             NOT > WS-LINEUP-SALARY-CAP                                   
054700         PERFORM 610-ADD-PLAYER-TO-LINEUP THRU 610-EXIT                   
054800     END-IF.                                                              
054900 352-EXIT.                                                                
055000     EXIT.                                                                
055100                                                                          
055200*** -----------------------------------------------------------           
055300*** COMMON PLAYER-ADD / VALIDATE / ACCUMULATE / WRITE PARAGRAPHS          
055400*** -----------------------------------------------------------           
055500 610-ADD-PLAYER-TO-LINEUP.                                                
055600     ADD 1 TO WS-LU-COUNT.                                                
055700     SET LU-IDX TO WS-LU-COUNT.                                           
055800     MOVE WS-SORT-TEMP         TO WS-LU-POOL-IDX (LU-IDX).                
055900     MOVE PL-NAME (WS-SORT-TEMP) TO WS-LU-NAME (LU-IDX).                  
056000     MOVE PL-POS (WS-SORT-TEMP)  TO WS-LU-POS (LU-IDX).                   
056100     MOVE 'Y'                  TO WS-LU-USED-SW (WS-SORT-TEMP).           
056200     ADD PL-SALARY (WS-SORT-TEMP) TO WS-LINEUP-SALARY-TOTAL.              
056300     ADD PL-PROJ (WS-SORT-TEMP)   TO WS-LINEUP-PROJ-TOTAL.                
056400     ADD PL-OWN (WS-SORT-TEMP)    TO WS-LINEUP-OWN-TOTAL.                 
056500 610-EXIT.                                                                
056600     EXIT.                                                                
056700                                                                          
056800 600-VALIDATE-LINEUP.                                                     
056900     MOVE 0 TO WS-GUARD-COUNT, WS-FORWARD-COUNT.                          
057000     MOVE 'Y' TO WS-VALID-SW.                                             
057100     PERFORM 605-COUNT-POSITIONS THRU 605-EXIT                            
057200             VARYING LU-IDX FROM 1 BY 1                                   
057300             UNTIL LU-IDX > WS-LU-COUNT.                                  
057400     IF WS-LU-COUNT NOT = 6                                               
057500         OR WS-GUARD-COUNT < 2                                            
057600         OR WS-FORWARD-COUNT < 3                                          
057700         OR WS-LINEUP-SALARY-TOTAL > WS-LINEUP-SALARY-CAP                 
057800         MOVE 'N' TO WS-VALID-SW                                          
057900     END-IF.                                                              
058000 600-EXIT.                                                                
058100     EXIT.                                                                
058200 605-COUNT-POSITIONS.                                                     
058300     IF WS-LU-POS (LU-IDX) = 'G'                                          
058400         ADD 1 TO WS-GUARD-COUNT                                          
058500     ELSE                                                                 
058600         ADD 1 TO WS-FORWARD-COUNT                                        
058700     END-IF.                                                              
058800 605-EXIT.                                                                
058900     EXIT.                                                                
059000                                                                          
059100 700-ACCUM-LINEUP-TOTALS.                                                 
059200     COMPUTE WS-LINEUP-OWN-AVG ROUNDED =                                  
059300         WS-LINEUP-OWN-TOTAL / 6.                                         
059400     COMPUTE WS-LINEUP-SALARY-REMAIN =                                    
059500         WS-LINEUP-SALARY-CAP - WS-LINEUP-SALARY-TOTAL.                   
059600 700-EXIT.                                                                
059700     EXIT.                                                                
059800                                                                          
059900 800-WRITE-LINEUP-RPT-LINE.                                               
060000     MOVE WS-STRAT-NAME           TO DL1-STRATEGY.                        
060100     MOVE WS-LINEUP-SALARY-TOTAL  TO DL1-SALARY.                          
060200     MOVE WS-LINEUP-SALARY-CAP    TO DL1-CAP.                             
060300     MOVE WS-LINEUP-PROJ-TOTAL    TO DL1-PROJ.                            
060400     MOVE WS-LINEUP-OWN-AVG       TO DL1-AVG-OWN.                         
060500     MOVE WS-LU-COUNT             TO DL1-PLAYER-CT.                       
060600     MOVE RPT-DETAIL-LINE1        TO LNUPRPT-RECORD.                      
060700     WRITE LNUPRPT-RECORD.                                                
060800 800-EXIT.                                                                
060900     EXIT.                                                                
061000                                                                          
061100*** -----------------------------------------------------------           
061200*** CSV EXPORT - FIRST 2 GUARDS, FIRST 3 FORWARDS, LEFTOVER=UTIL          
061300*** -----------------------------------------------------------           
061400 850-WRITE-CSV-LINE.                                                      
061500     MOVE 0 TO WS-GUARD-COUNT, WS-FORWARD-COUNT.                          
061600     MOVE SPACES TO WS-CSV-NAMES.                                         
061700     PERFORM 855-ASSIGN-CSV-SLOT THRU 855-EXIT                            
061800             VARYING LU-IDX FROM 1 BY 1                                   
061900             UNTIL LU-IDX > WS-LU-COUNT.                                  
062000     MOVE WS-CSV-G1   TO CSV-G1-O.                                        
062100     MOVE WS-CSV-G2   TO CSV-G2-O.                                        
062200     MOVE WS-CSV-F1   TO CSV-F1-O.                                        
062300     MOVE WS-CSV-F2   TO CSV-F2-O.                                        
062400     MOVE WS-CSV-F3   TO CSV-F3-O.                                        
062500     MOVE WS-CSV-UTIL TO CSV-UTIL-O.                                      
062600     MOVE WS-CSV-DETAIL-LINE TO LNUPCSV-RECORD.                           
062700     WRITE LNUPCSV-RECORD.                                                
062800 850-EXIT.                                                                
062900     EXIT.                                                                
063000 855-ASSIGN-CSV-SLOT.                                                     
063100     IF WS-LU-POS (LU-IDX) = 'G' AND WS-GUARD-COUNT < 2                   
063200         ADD 1 TO WS-GUARD-COUNT                                          
063300         IF WS-GUARD-COUNT = 1                                            
063400             MOVE WS-LU-NAME (LU-IDX) TO WS-CSV-G1                        
063500         ELSE                                                             
063600             MOVE WS-LU-NAME (LU-IDX) TO WS-CSV-G2                        
063700         END-IF                                                           
063800     ELSE                                                                 
063900         IF WS-LU-POS (LU-IDX) = 'F' AND WS-FORWARD-COUNT < 3             
064000             ADD 1 TO WS-FORWARD-COUNT                                    
064100             EVALUATE WS-FORWARD-COUNT                                    
064200                 WHEN 1  MOVE WS-LU-NAME (LU-IDX) TO WS-CSV-F1            
064300                 WHEN 2  MOVE WS-LU-NAME (LU-IDX) TO WS-CSV-F2            
064400                 WHEN 3  MOVE WS-LU-NAME (LU-IDX) TO WS-CSV-F3            
064500             END-EVALUATE                                                 
064600         ELSE                                                             
064700             MOVE WS-LU-NAME (LU-IDX) TO WS-CSV-UTIL                      
064800         END-IF                                                           
064900     END-IF.                                                              
065000 855-EXIT.                                                                
065100     EXIT.                                                                
065200                                                                          
065300 900-WRAP-UP.                                                             
065400     MOVE BLANK-LINE TO LNUPRPT-RECORD.                                   
065500     WRITE LNUPRPT-RECORD.                                                
065600     MOVE WS-LINEUPS-WRITTEN TO FL1-LINEUP-CT.                            
065700     MOVE RPT-FINAL-LINE1 TO LNUPRPT-RECORD.                              
065800     WRITE LNUPRPT-RECORD.                                                
065900     CLOSE PLAYERS, LNUPCSV, LNUPRPT.                                     
066000 900-EXIT.                                                                
066100     EXIT.                                                                
