000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  GMPACE.                                                     
000300 AUTHOR.  RTS.                                                            
000400 INSTALLATION.  CONTEST OPS - SLATE PROCESSING.                           
000500 DATE-WRITTEN.  07/06/93.                                                 
000600 DATE-COMPILED.  07/06/93.                                                
000700 SECURITY.  NON-CONFIDENTIAL.                                             
000800***************************************************************           
000900*  THIS PROGRAM COMPUTES A PACE ESTIMATE AND RATING FOR EVERY             
001000*  GAME ON THE SLATE AND WRITES THE SLATE DATA-QUALITY SUMMARY.           
001100*  MODIFICATION LOG:                                                      
001200*  07/06/93  RTS   ORIGINAL PROGRAM PER CONTEST OPS REQUEST 4417    RQ4417
001300*  05/14/95  RTS   TEAM PACE TABLE EXPANDED TO 10 CLUBS            TKT0942
001400*  09/19/97  DWK   DEFAULT PROJECTED TOTAL ADDED FOR BLANK FEED    TKT1611
001500*  11/03/98  PLQ   Y2K REVIEW - NO DATE-SENSITIVE FIELDS HERE      Y2K0398
001600*  07/11/00  MJK   PACE RATING LABELS WIDENED TO FIT "AVERAGE"     TKT2041
001700*  03/26/03  MJK   SLATE POOR-QUALITY FLAG ADDED TO SUMMARY LINE   TKT2253
001800*  10/09/06  TLR   TEAM PACE TABLE REVIEWED FOR RELOCATED CLUBS    TKT2577
001900*  05/30/10  TLR   RATING THRESHOLD TABLE CONFIRMED AGAINST SPEC   TKT2839
002000*  01/12/13  KNS   DEFAULT PROJECTED TOTAL VALUE REVIEWED          TKT3077
002100***************************************************************           
002200 ENVIRONMENT DIVISION.                                                    
002300 CONFIGURATION SECTION.                                                   
002400 SOURCE-COMPUTER.  IBM-390.                                               
002500 OBJECT-COMPUTER.  IBM-390.                                               
002600 SPECIAL-NAMES.                                                           
002700     C01 IS TOP-OF-FORM.                                                  
002800 INPUT-OUTPUT SECTION.                                                    
002900 FILE-CONTROL.                                                            
003000     SELECT GAMES    ASSIGN TO GAMES.                                     
003100     SELECT PACERPT  ASSIGN TO PACERPT.                                   
003200 DATA DIVISION.                                                           
003300 FILE SECTION.                                                            
003400 FD  GAMES                                                                
003500     RECORDING MODE IS F                                                  
003600     LABEL RECORDS ARE STANDARD                                           
003700     RECORD CONTAINS 40 CHARACTERS                                        
003800     BLOCK CONTAINS 0 RECORDS                                             
003900     DATA RECORD IS GAMES-RECORD.                                         
004000 01  GAMES-RECORD                PIC X(40).                               
004100                                                                          
004200 FD  PACERPT                                                              
004300     RECORDING MODE IS F                                                  
004400     LABEL RECORDS ARE STANDARD                                           
004500     RECORD CONTAINS 132 CHARACTERS                                       
004600     BLOCK CONTAINS 0 RECORDS                                             
004700     DATA RECORD IS PACERPT-RECORD.                                       
004800 01  PACERPT-RECORD              PIC X(132).                              
004900                                                                          
005000 WORKING-STORAGE SECTION.                                                 
005100     COPY GAMEREC.                                                        
005200                                                                          
005300 01  WS-EOF-SWITCHES.                                                     
005400     05  WS-EOF-GAMES-SW         PIC X(01) VALUE 'N'.                     
005500         88  EOF-GAMES                   VALUE 'Y'.                       
005600     05  FILLER                  PIC X(01).                               
005700                                                                          
005800*** TEAM PACE TABLE - POSSESSIONS PER GAME BY TEAM CODE                   
005900 01  WS-TEAM-PACE-LIST.                                                   
006000     05  FILLER                  PIC X(07) VALUE 'ATL 079'.               
006100     05  FILLER                  PIC X(07) VALUE 'CONN077'.               
006200     05  FILLER                  PIC X(07) VALUE 'DAL 080'.               
006300     05  FILLER                  PIC X(07) VALUE 'LAS 077'.               
006400     05  FILLER                  PIC X(07) VALUE 'LVA 082'.               
006500     05  FILLER                  PIC X(07) VALUE 'MIN 076'.               
006600     05  FILLER                  PIC X(07) VALUE 'NYL 079'.               
006700     05  FILLER                  PIC X(07) VALUE 'PHX 078'.               
006800     05  FILLER                  PIC X(07) VALUE 'SEA 076'.               
006900     05  FILLER                  PIC X(07) VALUE 'WSH 075'.               
007000 01  WS-TEAM-PACE-TABLE REDEFINES WS-TEAM-PACE-LIST.                      
007100     05  TP-ENTRY OCCURS 10 TIMES                                         
007200                  ASCENDING KEY TP-TEAM                                   
007300                  INDEXED BY TP-IDX.                                      
007400         10  TP-TEAM             PIC X(04).                               
007500         10  TP-POSS             PIC 9(03).                               
007600 77  WS-DEFAULT-POSS             PIC 9(03) VALUE 077.                     
007700                                                                          
007800*** PACE RATING THRESHOLD TABLE - SEARCHED IN DESCENDING ORDER OF         
007900*** POSSESSIONS, FIRST ENTRY THE GAME BEATS WINS THE RATING.              
008000 01  WS-RATING-THRESH-LIST.                                               
008100     05  FILLER                  PIC X(10) VALUE 'FAST   080'.            
008200     05  FILLER                  PIC X(10) VALUE 'AVERAGE075'.            
008300     05  FILLER                  PIC X(10) VALUE 'SLOW   000'.            
008400 01  WS-RATING-THRESH-TABLE REDEFINES WS-RATING-THRESH-LIST.              
008500     05  RT-ENTRY OCCURS 3 TIMES                                          
008600                  INDEXED BY RT-IDX.                                      
008700         10  RT-LABEL            PIC X(07).                               
008800         10  RT-THRESHOLD        PIC 9(03).                               
008900                                                                          
009000 01  WS-PACE-WORK.                                                        
009100     05  WS-HOME-POSS            PIC 9(03) COMP-3.                        
009200     05  WS-AWAY-POSS            PIC 9(03) COMP-3.                        
009300     05  WS-GAME-POSS            PIC 9(02)V9(01) COMP-3.                  
009400     05  WS-GAME-TOTAL           PIC 9(03)V9(01) COMP-3.                  
009500     05  WS-RATING               PIC X(07).                               
009600                                                                          
009700*** PROJECTED-TOTAL BLANK CHECK - THE FEED FIELD IS NUMERIC, SO           
009800*** IT IS MOVED HERE FIRST AND VIEWED AS ALPHANUMERIC TO TEST             
009900*** FOR AN ALL-SPACES (UNPOPULATED) INPUT FIELD SAFELY.                   
010000 01  WS-PROJ-TOTAL-EDIT.                                                  
010100     05  WS-PROJ-TOTAL-NUM       PIC 9(03)V9(01).                         
010200 01  WS-PROJ-TOTAL-ALPHA REDEFINES WS-PROJ-TOTAL-EDIT.                    
010300     05  WS-PROJ-TOTAL-ALPHA-X   PIC X(04).                               
010400                                                                          
010500*** DATA-QUALITY CHECK FIELDS - SAME VALID-xxx 88 IDIOM USED FOR          
010600*** FIELD EDITS ELSEWHERE IN THIS SHOP, REPURPOSED AS A                   
010700*** REQUIRED-FIELD CHECK ON THE THREE KEY GAME IDENTIFIERS.               
010800 01  WS-EDIT-SWITCHES.                                                    
010900     05  WS-REC-VALID-SW         PIC X(01) VALUE 'Y'.                     
011000         88  VALID-GAME-REC          VALUE 'Y'.                           
011100     05  WS-SLATE-QUALITY-SW     PIC X(01) VALUE 'Y'.                     
011200         88  SLATE-QUALITY-GOOD      VALUE 'Y'.                           
011300     05  FILLER                  PIC X(01).                               
011400                                                                          
011500*** SLATE ACCUMULATORS                                                    
011600 01  WS-SLATE-COUNTS.                                                     
011700     05  WS-GAME-COUNT           PIC 9(03) COMP.                          
011800     05  WS-LIVE-COUNT           PIC 9(03) COMP.                          
011900     05  WS-UPCOMING-COUNT       PIC 9(03) COMP.                          
012000                                                                          
012100*** REPORT LINES                                                          
012200 01  BLANK-LINE                  PIC X(132) VALUE SPACES.                 
012300                                                                          
012400 01  RPT-HEADER-LINE1.                                                    
012500     05  FILLER                  PIC X(20) VALUE 'PACE REPORT'.           
012600     05  FILLER                  PIC X(112) VALUE SPACES.                 
012700                                                                          
012800 01  RPT-HEADER-LINE2.                                                    
012900     05  FILLER                  PIC X(20) VALUE 'GAME ID'.               
013000     05  FILLER                  PIC X(04) VALUE SPACES.                  
013100     05  FILLER                  PIC X(12) VALUE 'POSSESSIONS'.           
013200     05  FILLER                  PIC X(04) VALUE SPACES.                  
013300     05  FILLER                  PIC X(07) VALUE 'RATING'.                
013400     05  FILLER                  PIC X(04) VALUE SPACES.                  
013500     05  FILLER                  PIC X(14) VALUE 'PROJ TOTAL'.            
013600     05  FILLER                  PIC X(67) VALUE SPACES.                  
013700                                                                          
013800 01  RPT-HEADER-LINE3            PIC X(132) VALUE ALL '-'.                
013900                                                                          
014000 01  RPT-DETAIL-LINE1.                                                    
014100     05  DL1-GAME-ID             PIC X(20).                               
014200     05  FILLER                  PIC X(04) VALUE SPACES.                  
014300     05  DL1-POSS                PIC Z9.9.                                
014400     05  FILLER                  PIC X(10) VALUE SPACES.                  
014500     05  DL1-RATING              PIC X(07).                               
014600     05  FILLER                  PIC X(04) VALUE SPACES.                  
014700     05  DL1-PROJ-TOTAL          PIC ZZZ9.9.                              
014800     05  FILLER                  PIC X(63) VALUE SPACES.                  
014900                                                                          
015000 01  RPT-SUMMARY-LINE1.                                                   
015100     05  FILLER                  PIC X(14) VALUE 'SLATE SUMMARY'.         
015200     05  FILLER                  PIC X(118) VALUE SPACES.                 
015300                                                                          
015400 01  RPT-SUMMARY-LINE2.                                                   
015500     05  FILLER                  PIC X(07) VALUE 'GAMES:'.                
015600     05  SL2-GAME-CT             PIC ZZ9.                                 
015700     05  FILLER                  PIC X(04) VALUE SPACES.                  
015800     05  FILLER                  PIC X(06) VALUE 'LIVE:'.                 
015900     05  SL2-LIVE-CT             PIC ZZ9.                                 
016000     05  FILLER                  PIC X(04) VALUE SPACES.                  
016100     05  FILLER                  PIC X(10) VALUE 'UPCOMING:'.             
016200     05  SL2-UPCOMING-CT         PIC ZZ9.                                 
016300     05  FILLER                  PIC X(04) VALUE SPACES.                  
016400     05  FILLER                  PIC X(10) VALUE 'QUALITY:'.              
016500     05  SL2-QUALITY             PIC X(04).                               
016600     05  FILLER                  PIC X(73) VALUE SPACES.                  
016700                                                                          
016800 PROCEDURE DIVISION.                                                      
016900 000-MAIN.                                                                
017000     PERFORM 100-OPEN-FILES THRU 100-EXIT.                                
017100     PERFORM 200-PROCESS-GAMES THRU 200-EXIT.                             
017200     PERFORM 800-WRITE-SLATE-SUMMARY THRU 800-EXIT.                       
017300     PERFORM 900-WRAP-UP THRU 900-EXIT.                                   
017400     GOBACK.                                                              
017500                                                                          
017600 100-OPEN-FILES.                                                          
017700     OPEN INPUT GAMES.                                                    
017800     OPEN OUTPUT PACERPT.                                                 
017900     MOVE RPT-HEADER-LINE1 TO PACERPT-RECORD.                             
018000     WRITE PACERPT-RECORD.                                                
018100     MOVE BLANK-LINE       TO PACERPT-RECORD.                             
018200     WRITE PACERPT-RECORD.                                                
018300     MOVE RPT-HEADER-LINE2 TO PACERPT-RECORD.                             
018400     WRITE PACERPT-RECORD.                                                
018500     MOVE RPT-HEADER-LINE3 TO PACERPT-RECORD.                             
018600     WRITE PACERPT-RECORD.                                                
018700 100-EXIT.                                                                
018800     EXIT.                                                                
018900                                                                          
019000 200-PROCESS-GAMES.                                                       
019100     PERFORM 210-READ-GAME THRU 210-EXIT.                                 
019200     PERFORM 220-PROCESS-ONE-GAME THRU 220-EXIT                           
019300             UNTIL EOF-GAMES.                                             
019400 200-EXIT.                                                                
019500     EXIT.                                                                
019600 210-READ-GAME.                                                           
019700     READ GAMES INTO WS-GAME-REC                                          
019800         AT END                                                           
019900             MOVE 'Y' TO WS-EOF-GAMES-SW                                  
020000     END-READ.                                                            
020100 210-EXIT.                                                                
020200     EXIT.                                                                
020300 220-PROCESS-ONE-GAME.                                                    
020400     PERFORM 270-CHECK-DATA-QUALITY THRU 270-EXIT.                        
020500     PERFORM 250-LOOKUP-PACE THRU 250-EXIT.                               
020600     PERFORM 260-RATE-PACE THRU 260-EXIT.                                 
020700     PERFORM 280-WRITE-PACE-LINE THRU 280-EXIT.                           
020800     PERFORM 290-ACCUM-SLATE-COUNTS THRU 290-EXIT.                        
020900     PERFORM 210-READ-GAME THRU 210-EXIT.                                 
021000 220-EXIT.                                                                
021100     EXIT.                                                                
021200                                                                          
021300*** -----------------------------------------------------------           
021400*** PACE LOOKUP - SEARCH ALL AGAINST THE TEAM PACE TABLE, WITH            
021500*** THE LEAGUE-AVERAGE DEFAULT ON A MISS (UNLISTED TEAM CODE)             
021600*** -----------------------------------------------------------           
021700 250-LOOKUP-PACE.                                                         
021800     SEARCH ALL TP-ENTRY                                                  
021900         AT END                                                           
022000             MOVE WS-DEFAULT-POSS TO WS-HOME-POSS                         
022100         WHEN TP-TEAM (TP-IDX) = GAME-HOME-ABBR                           
022200             MOVE TP-POSS (TP-IDX) TO WS-HOME-POSS                        
022300     END-SEARCH.                                                          
022400     SEARCH ALL TP-ENTRY                                                  
022500         AT END                                                           
022600             MOVE WS-DEFAULT-POSS TO WS-AWAY-POSS                         
022700         WHEN TP-TEAM (TP-IDX) = GAME-AWAY-ABBR                           
022800             MOVE TP-POSS (TP-IDX) TO WS-AWAY-POSS                        
022900     END-SEARCH.                                                          
023000     COMPUTE WS-GAME-POSS ROUNDED =                                       
023100         (WS-HOME-POSS + WS-AWAY-POSS) / 2.                               
023200 250-EXIT.                                                                
023300     EXIT.                                                                
023400                                                                          
023500 260-RATE-PACE.                                                           
023600     SET RT-IDX TO 1.                                                     
023700     SEARCH RT-ENTRY                                                      
023800         AT END                                                           
023900             MOVE 'SLOW   ' TO WS-RATING                                  
024000         WHEN WS-GAME-POSS > RT-THRESHOLD (RT-IDX)                        
024100             MOVE RT-LABEL (RT-IDX) TO WS-RATING                          
024200     END-SEARCH.                                                          
024300 260-EXIT.                                                                
024400     EXIT.                                                                
024500                                                                          
024600*** -----------------------------------------------------------           
024700*** DATA QUALITY - REQUIRED FIELDS NON-BLANK, SAME VALID-xxx 88           
024800*** IDIOM AS THE WEATHER EDIT CHECKS, ROLLED UP TO A SLATE FLAG           
024900*** -----------------------------------------------------------           
025000 270-CHECK-DATA-QUALITY.                                                  
025100     MOVE 'Y' TO WS-REC-VALID-SW.                                         
025200     IF GAME-ID = SPACES OR GAME-HOME-ABBR = SPACES                       
025300                    OR GAME-AWAY-ABBR = SPACES                            
025400         MOVE 'N' TO WS-REC-VALID-SW                                      
025500     END-IF.                                                              
025600     IF NOT VALID-GAME-REC                                                
025700         MOVE 'N' TO WS-SLATE-QUALITY-SW                                  
025800     END-IF.                                                              
025900 270-EXIT.                                                                
026000     EXIT.                                                                
026100                                                                          
026200 280-WRITE-PACE-LINE.                                                     
026300     MOVE GAME-PROJ-TOTAL TO WS-PROJ-TOTAL-NUM.                           
026400     IF WS-PROJ-TOTAL-NUM = ZERO OR WS-PROJ-TOTAL-ALPHA-X = SPACES        
026500         MOVE 165.0 TO WS-GAME-TOTAL                                      
026600     ELSE                                                                 
026700         MOVE GAME-PROJ-TOTAL TO WS-GAME-TOTAL                            
026800     END-IF.                                                              
026900     MOVE GAME-ID      TO DL1-GAME-ID.                                    
027000     MOVE WS-GAME-POSS TO DL1-POSS.                                       
027100     MOVE WS-RATING    TO DL1-RATING.                                     
027200     MOVE WS-GAME-TOTAL TO DL1-PROJ-TOTAL.                                
027300     MOVE RPT-DETAIL-LINE1 TO PACERPT-RECORD.                             
027400     WRITE PACERPT-RECORD.                                                
027500 280-EXIT.                                                                
027600     EXIT.                                                                
027700                                                                          
027800 290-ACCUM-SLATE-COUNTS.                                                  
027900     ADD 1 TO WS-GAME-COUNT.                                              
028000     IF GAME-LIVE                                                         
028100         ADD 1 TO WS-LIVE-COUNT                                           
028200     ELSE                                                                 
028300         ADD 1 TO WS-UPCOMING-COUNT                                       
028400     END-IF.                                                              
028500 290-EXIT.                                                                
028600     EXIT.                                                                
028700                                                                          
028800 800-WRITE-SLATE-SUMMARY.                                                 
028900     MOVE BLANK-LINE TO PACERPT-RECORD.                                   
029000     WRITE PACERPT-RECORD.                                                
029100     MOVE RPT-SUMMARY-LINE1 TO PACERPT-RECORD.                            
029200     WRITE PACERPT-RECORD.                                                
029300     MOVE WS-GAME-COUNT     TO SL2-GAME-CT.                               
029400     MOVE WS-LIVE-COUNT     TO SL2-LIVE-CT.                               
029500     MOVE WS-UPCOMING-COUNT TO SL2-UPCOMING-CT.                           
029600     IF SLATE-QUALITY-GOOD                                                
029700         MOVE 'GOOD' TO SL2-QUALITY                                       
029800     ELSE                                                                 
029900         MOVE 'POOR' TO SL2-QUALITY                                       
030000     END-IF.                                                              
030100     MOVE RPT-SUMMARY-LINE2 TO PACERPT-RECORD.                            
030200     WRITE PACERPT-RECORD.                                                
030300 800-EXIT.                                                                
030400     EXIT.                                                                
030500                                                                          
030600 900-WRAP-UP.                                                             
030700     CLOSE GAMES, PACERPT.                                                
030800 900-EXIT.                                                                
030900     EXIT.                                                                
