000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  ALRTFMT.                                                    
000300 AUTHOR.  DWK.                                                            
000400 INSTALLATION.  CONTEST OPS - SLATE PROCESSING.                           
000500 DATE-WRITTEN.  07/19/93.                                                 
000600 DATE-COMPILED.  07/19/93.                                                
000700 SECURITY.  NON-CONFIDENTIAL.                                             
000800***************************************************************           
000900*  THIS PROGRAM READS THE RAW ALERT LINES PRODUCED BY LIVEMON,            
001000*  CLASSIFIES EACH BY PRIORITY, AND WRITES THE FORMATTED ALERT            
001100*  REPORT FOR THE CONTEST OPS DESK.                                       
001200*  MODIFICATION LOG:                                                      
001300*  07/19/93  RTS   ORIGINAL PROGRAM PER CONTEST OPS REQUEST 4417    RQ4417
001400*  10/02/95  DWK   ADDED FOUL TROUBLE AND INJURY KEYWORDS          TKT0998
001500*  06/03/98  DWK   PACE KEYWORD ADDED TO MEDIUM PRIORITY LIST      TKT1688
001600*  11/03/98  PLQ   Y2K REVIEW - NO DATE-SENSITIVE FIELDS HERE      Y2K0398
001700*  08/22/00  MJK   PRIORITY MARKER COLUMN ADDED TO REPORT LINE     TKT2066
001800*  04/15/03  MJK   FOOTER ADVISORY WORDING UPDATED PER OPS DESK    TKT2301
001900*  12/02/06  TLR   KEYWORD TABLES SPLIT HIGH/MEDIUM FOR CLARITY    TKT2612
002000*  06/19/09  TLR   ALERT SEQUENCE NUMBER WIDTH REVIEWED            TKT2795
002100*  02/07/13  KNS   REPORT HEADER WORDING ALIGNED WITH LIVEMON      TKT3088
002200***************************************************************           
002300 ENVIRONMENT DIVISION.                                                    
002400 CONFIGURATION SECTION.                                                   
002500 SOURCE-COMPUTER.  IBM-390.                                               
002600 OBJECT-COMPUTER.  IBM-390.                                               
002700 SPECIAL-NAMES.                                                           
002800     C01 IS TOP-OF-FORM.                                                  
002900 INPUT-OUTPUT SECTION.                                                    
003000 FILE-CONTROL.                                                            
003100     SELECT ALERTS    ASSIGN TO ALERTS.                                   
003200     SELECT ALERTRPT  ASSIGN TO ALERTRPT.                                 
003300 DATA DIVISION.                                                           
003400 FILE SECTION.                                                            
003500 FD  ALERTS                                                               
003600     RECORDING MODE IS F                                                  
003700     LABEL RECORDS ARE STANDARD                                           
003800     RECORD CONTAINS 97 CHARACTERS                                        
003900     BLOCK CONTAINS 0 RECORDS                                             
004000     DATA RECORD IS ALERTS-RECORD.                                        
004100 01  ALERTS-RECORD               PIC X(97).                               
004200                                                                          
004300 FD  ALERTRPT                                                             
004400     RECORDING MODE IS F                                                  
004500     LABEL RECORDS ARE STANDARD                                           
004600     RECORD CONTAINS 132 CHARACTERS                                       
004700     BLOCK CONTAINS 0 RECORDS                                             
004800     DATA RECORD IS ALERTRPT-RECORD.                                      
004900 01  ALERTRPT-RECORD             PIC X(132).                              
005000                                                                          
005100 WORKING-STORAGE SECTION.                                                 
005200                                                                          
005300*** ALERT RECORD - LOCAL LAYOUT, TOO SHORT TO WARRANT ITS OWN             
005400*** COPYBOOK (SAME JUDGMENT THE SHOP USES FOR THE SHORT                   
005500*** TOTAL-LINE RECORDS ON THE PATIENT EDIT RUN)                           
005600 01  WS-ALERT-REC.                                                        
005700     05  ALERT-PRIORITY          PIC X(06).                               
005800     05  ALERT-TEXT              PIC X(90).                               
005900     05  FILLER                  PIC X(01).                               
006000                                                                          
006100 01  WS-EOF-SWITCHES.                                                     
006200     05  WS-EOF-ALERTS-SW        PIC X(01) VALUE 'N'.                     
006300         88  EOF-ALERTS                  VALUE 'Y'.                       
006400     05  FILLER                  PIC X(01).                               
006500                                                                          
006600*** HIGH-PRIORITY KEYWORD TABLE                                           
006700 01  WS-HIGH-KEYWORD-LIST.                                                
006800     05  FILLER                  PIC X(14) VALUE 'BLOWOUT       '.        
006900     05  FILLER                  PIC X(14) VALUE 'FOUL TROUBLE  '.        
007000     05  FILLER                  PIC X(14) VALUE 'INJURY        '.        
007100 01  WS-HIGH-KEYWORD-TABLE REDEFINES WS-HIGH-KEYWORD-LIST.                
007200     05  HIGH-KW-ENTRY OCCURS 3 TIMES                                     
007300                       INDEXED BY HIGH-KW-IDX.                            
007400         10  HIGH-KW-TEXT        PIC X(14).                               
007500                                                                          
007600*** MEDIUM-PRIORITY KEYWORD TABLE                                         
007700 01  WS-MEDIUM-KEYWORD-LIST.                                              
007800     05  FILLER                  PIC X(14) VALUE 'LOW TOTAL     '.        
007900     05  FILLER                  PIC X(14) VALUE 'HIGH TOTAL    '.        
008000     05  FILLER                  PIC X(14) VALUE 'PACE          '.        
008100 01  WS-MEDIUM-KEYWORD-TABLE REDEFINES WS-MEDIUM-KEYWORD-LIST.            
008200     05  MED-KW-ENTRY OCCURS 3 TIMES                                      
008300                      INDEXED BY MED-KW-IDX.                              
008400         10  MED-KW-TEXT         PIC X(14).                               
008500                                                                          
008600*** PRIORITY MARKER TABLE - THE REPORT-LINE MARKER SYMBOL PRINTED         
008700*** AHEAD OF EACH ALERT BLOCK, KEYED OFF THE PRIORITY JUST SET.           
008800 01  WS-PRIORITY-MARKER-LIST.                                             
008900     05  FILLER                  PIC X(09) VALUE 'HIGH  ***'.             
009000     05  FILLER                  PIC X(09) VALUE 'MEDIUM+  '.             
009100     05  FILLER                  PIC X(09) VALUE 'LOW      '.             
009200 01  WS-PRIORITY-MARKER-TABLE REDEFINES WS-PRIORITY-MARKER-LIST.          
009300     05  PM-ENTRY OCCURS 3 TIMES                                          
009400                  INDEXED BY PM-IDX.                                      
009500         10  PM-PRIORITY         PIC X(06).                               
009600         10  PM-MARKER           PIC X(03).                               
009700                                                                          
009800 77  WS-KEYWORD-HITS             PIC 9(02) COMP.                          
009900 77  WS-TOTAL-ALERT-COUNT        PIC 9(03) COMP VALUE 0.                  
010000 01  WS-ALERT-WORK.                                                       
010100     05  WS-PRIORITY-FOUND-SW    PIC X(01).                               
010200         88  PRIORITY-FOUND          VALUE 'Y'.                           
010300     05  FILLER                  PIC X(01).                               
010400                                                                          
010500*** REPORT LINES                                                          
010600 01  BLANK-LINE                  PIC X(132) VALUE SPACES.                 
010700                                                                          
010800 01  RPT-HEADER-LINE1.                                                    
010900     05  FILLER                  PIC X(20) VALUE 'ALERT REPORT'.          
011000     05  FILLER                  PIC X(112) VALUE SPACES.                 
011100                                                                          
011200 01  RPT-HEADER-LINE2            PIC X(132) VALUE ALL '-'.                
011300                                                                          
011400 01  RPT-MARKER-LINE1.                                                    
011500     05  ML1-MARKER              PIC X(03).                               
011600     05  FILLER                  PIC X(02) VALUE '  '.                    
011700     05  ML1-PRIORITY            PIC X(06).                               
011800     05  FILLER                  PIC X(02) VALUE '  '.                    
011900     05  FILLER                  PIC X(07) VALUE 'ALERT #'.               
012000     05  ML1-SEQ-NO              PIC Z(03)9.                              
012100     05  FILLER                  PIC X(108) VALUE SPACES.                 
012200                                                                          
012300 01  RPT-TEXT-LINE1.                                                      
012400     05  FILLER                  PIC X(04) VALUE SPACES.                  
012500     05  TL1-TEXT                PIC X(90).                               
012600     05  FILLER                  PIC X(38) VALUE SPACES.                  
012700                                                                          
012800 01  RPT-FOOTER-LINE1.                                                    
012900     05  FILLER                  PIC X(15) VALUE 'TOTAL ALERTS: '.        
013000     05  FL1-TOTAL-CT            PIC Z(03)9.                              
013100     05  FILLER                  PIC X(113) VALUE SPACES.                 
013200                                                                          
013300 01  RPT-FOOTER-LINE2.                                                    
013400     05  FILLER                  PIC X(58) VALUE                          
013500         'REVIEW HIGH PRIORITY ITEMS BEFORE LOCKING ANY LINEUPS.'.        
013600     05  FILLER                  PIC X(74) VALUE SPACES.                  
013700                                                                          
013800 PROCEDURE DIVISION.                                                      
013900 000-MAIN.                                                                
014000     PERFORM 100-OPEN-FILES THRU 100-EXIT.                                
014100     PERFORM 200-PROCESS-ALERTS THRU 200-EXIT.                            
014200     PERFORM 800-WRITE-FOOTER THRU 800-EXIT.                              
014300     PERFORM 900-WRAP-UP THRU 900-EXIT.                                   
014400     GOBACK.                                                              
014500                                                                          
014600 100-OPEN-FILES.                                                          
014700     OPEN INPUT ALERTS.                                                   
014800     OPEN OUTPUT ALERTRPT.                                                
014900     MOVE RPT-HEADER-LINE1 TO ALERTRPT-RECORD.                            
015000     WRITE ALERTRPT-RECORD.                                               
015100     MOVE RPT-HEADER-LINE2 TO ALERTRPT-RECORD.                            
015200     WRITE ALERTRPT-RECORD.                                               
015300     MOVE BLANK-LINE       TO ALERTRPT-RECORD.                            
015400     WRITE ALERTRPT-RECORD.                                               
015500 100-EXIT.                                                                
015600     EXIT.                                                                
015700                                                                          
015800 200-PROCESS-ALERTS.                                                      
015900     PERFORM 210-READ-ALERT THRU 210-EXIT.                                
016000     PERFORM 220-PROCESS-ONE-ALERT THRU 220-EXIT                          
016100             UNTIL EOF-ALERTS.                                            
016200 200-EXIT.                                                                
016300     EXIT.                                                                
016400 210-READ-ALERT.                                                          
016500     READ ALERTS INTO WS-ALERT-REC                                        
016600         AT END                                                           
016700             MOVE 'Y' TO WS-EOF-ALERTS-SW                                 
016800     END-READ.                                                            
016900 210-EXIT.                                                                
017000     EXIT.                                                                
017100 220-PROCESS-ONE-ALERT.                                                   
017200     ADD 1 TO WS-TOTAL-ALERT-COUNT.                                       
017300     PERFORM 250-CLASSIFY-PRIORITY THRU 250-EXIT.                         
017400     PERFORM 300-WRITE-ALERT-BLOCK THRU 300-EXIT.                         
017500     PERFORM 210-READ-ALERT THRU 210-EXIT.                                
017600 220-EXIT.                                                                
017700     EXIT.                                                                
017800                                                                          
017900*** -----------------------------------------------------------           
018000*** PRIORITY CLASSIFICATION - SCAN THE HIGH-KEYWORD TABLE FIRST,          
018100*** THEN THE MEDIUM-KEYWORD TABLE; NO HIT AT ALL MEANS LOW.               
018200*** -----------------------------------------------------------           
018300 250-CLASSIFY-PRIORITY.                                                   
018400     MOVE 'LOW   ' TO ALERT-PRIORITY.                                     
018500     MOVE 'N' TO WS-PRIORITY-FOUND-SW.                                    
018600     PERFORM 260-SCAN-HIGH-KEYWORDS THRU 260-EXIT                         
018700             VARYING HIGH-KW-IDX FROM 1 BY 1                              
018800             UNTIL HIGH-KW-IDX > 3                                        
018900                OR PRIORITY-FOUND.                                        
019000     IF NOT PRIORITY-FOUND                                                
019100         PERFORM 270-SCAN-MEDIUM-KEYWORDS THRU 270-EXIT                   
019200                 VARYING MED-KW-IDX FROM 1 BY 1                           
019300                 UNTIL MED-KW-IDX > 3                                     
019400                    OR PRIORITY-FOUND                                     
019500     END-IF.                                                              
019600 250-EXIT.                                                                
019700     EXIT.                                                                
019800 260-SCAN-HIGH-KEYWORDS.                                                  
019900     MOVE 0 TO WS-KEYWORD-HITS.                                           
020000     INSPECT ALERT-TEXT TALLYING WS-KEYWORD-HITS                          
020100             FOR ALL HIGH-KW-TEXT (HIGH-KW-IDX).                          
020200     IF WS-KEYWORD-HITS > 0                                               
020300         MOVE 'HIGH  ' TO ALERT-PRIORITY                                  
020400         MOVE 'Y' TO WS-PRIORITY-FOUND-SW                                 
020500     END-IF.                                                              
020600 260-EXIT.                                                                
020700     EXIT.                                                                
020800 270-SCAN-MEDIUM-KEYWORDS.                                                
020900     MOVE 0 TO WS-KEYWORD-HITS.                                           
021000     INSPECT ALERT-TEXT TALLYING WS-KEYWORD-HITS                          
021100             FOR ALL MED-KW-TEXT (MED-KW-IDX).                            
021200     IF WS-KEYWORD-HITS > 0                                               
021300         MOVE 'MEDIUM' TO ALERT-PRIORITY                                  
021400         MOVE 'Y' TO WS-PRIORITY-FOUND-SW                                 
021500     END-IF.                                                              
021600 270-EXIT.                                                                
021700     EXIT.                                                                
021800                                                                          
021900*** -----------------------------------------------------------           
022000*** MARKER LOOKUP - TRANSLATES THE PRIORITY JUST SET INTO THE             
022100*** REPORT-LINE MARKER SYMBOL PRINTED AHEAD OF THE ALERT BLOCK            
022200*** -----------------------------------------------------------           
022300 280-LOOKUP-MARKER.                                                       
022400     SET PM-IDX TO 1.                                                     
022500     SEARCH PM-ENTRY                                                      
022600         AT END                                                           
022700             MOVE SPACES TO ML1-MARKER                                    
022800         WHEN PM-PRIORITY (PM-IDX) = ALERT-PRIORITY                       
022900             MOVE PM-MARKER (PM-IDX) TO ML1-MARKER                        
023000     END-SEARCH.                                                          
023100 280-EXIT.                                                                
023200     EXIT.                                                                
023300                                                                          
023400 300-WRITE-ALERT-BLOCK.                                                   
023500     MOVE ALERT-PRIORITY     TO ML1-PRIORITY.                             
023600     MOVE WS-TOTAL-ALERT-COUNT TO ML1-SEQ-NO.                             
023700     PERFORM 280-LOOKUP-MARKER THRU 280-EXIT.                             
023800     MOVE RPT-MARKER-LINE1   TO ALERTRPT-RECORD.                          
023900     WRITE ALERTRPT-RECORD.                                               
024000     MOVE ALERT-TEXT         TO TL1-TEXT.                                 
024100     MOVE RPT-TEXT-LINE1     TO ALERTRPT-RECORD.                          
024200     WRITE ALERTRPT-RECORD.                                               
024300     MOVE BLANK-LINE         TO ALERTRPT-RECORD.                          
024400     WRITE ALERTRPT-RECORD.                                               
024500 300-EXIT.                                                                
024600     EXIT.                                                                
024700                                                                          
024800 800-WRITE-FOOTER.                                                        
024900     MOVE WS-TOTAL-ALERT-COUNT TO FL1-TOTAL-CT.                           
025000     MOVE RPT-FOOTER-LINE1   TO ALERTRPT-RECORD.                          
025100     WRITE ALERTRPT-RECORD.                                               
025200     MOVE RPT-FOOTER-LINE2   TO ALERTRPT-RECORD.                          
025300     WRITE ALERTRPT-RECORD.                                               
025400 800-EXIT.                                                                
025500     EXIT.                                                                
025600                                                                          
025700 900-WRAP-UP.                                                             
025800     CLOSE ALERTS, ALERTRPT.                                              
025900 900-EXIT.                                                                
026000     EXIT.                                                                
