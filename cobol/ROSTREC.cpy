000100*****************************************************************         
000200*  ROSTREC - USER'S CURRENTLY ENTERED LINEUP RECORD                       
000300*  ONE ENTRY PER PLAYER THE USER HAS ALREADY ROSTERED TODAY.              
000400*  USED BY LIVEMON (LIVE MONITOR) FOR EXPOSURE CHECKING.                  
000500*****************************************************************         
000600*  MAINTENANCE:                                                           
000700*  06/21/93  RTS   ORIGINAL LAYOUT PER CONTEST OPS REQUEST 4417     RQ4417
000800*  11/03/98  PLQ   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD      Y2K0398
000900*  02/18/02  MJK   FIELD WIDTHS REVIEWED AGAINST LINEUP EXPORT     TKT2171
001000*  10/06/05  TLR   RECORD LENGTH RE-VERIFIED AT 24 BYTES           TKT2503
001100*  06/23/09  TLR   ROSTER-TEAM WIDTH CONFIRMED AGAINST GAMEREC     TKT2788
001200*  03/11/13  KNS   LAYOUT REVIEWED FOR LIVEMON EXPOSURE LOGIC      TKT3092
001300*****************************************************************         
001400 01  WS-ROSTER-REC.                                                       
001500     05  ROSTER-PLAYER-NAME     PIC X(20).                                
001600     05  ROSTER-TEAM            PIC X(04).                                
