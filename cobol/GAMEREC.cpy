000100*****************************************************************         
000200*  GAMEREC - DAILY SLATE GAME RECORD                                      
000300*  ONE ENTRY PER GAME ON THE SLATE, SCHEDULED THRU FINAL.                 
000400*  USED BY LIVEMON (LIVE MONITOR) AND GMPACE (GAME/PACE ANALYZER).        
000500*****************************************************************         
000600*  MAINTENANCE:                                                           
000700*  06/14/93  RTS   ORIGINAL LAYOUT PER CONTEST OPS REQUEST 4417     RQ4417
000800*  04/22/97  DWK   ADDED GAME-LIVE 88 COVERING I AND H STATUS      TKT1584
000900*  11/03/98  PLQ   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD      Y2K0398
001000*  01/29/02  MJK   GAME-PERIOD WIDTH CONFIRMED FOR OT TRACKING     TKT2182
001100*  08/15/05  TLR   RECORD LENGTH RE-VERIFIED AT 40 BYTES           TKT2519
001200*  04/02/09  TLR   GAME-PROJ-TOTAL EDIT REVIEWED WITH GMPACE       TKT2761
001300*  12/20/12  KNS   STATUS CODE 88-LEVELS REVIEWED, OK AS IS        TKT3061
001400*****************************************************************         
001500 01  WS-GAME-REC.                                                         
001600     05  GAME-ID                PIC X(20).                                
001700     05  GAME-HOME-ABBR         PIC X(04).                                
001800     05  GAME-AWAY-ABBR         PIC X(04).                                
001900     05  GAME-STATUS            PIC X(01).                                
002000         88  GAME-SCHEDULED         VALUE 'S'.                            
002100         88  GAME-IN-PROGRESS       VALUE 'I'.                            
002200         88  GAME-HALFTIME          VALUE 'H'.                            
002300         88  GAME-FINAL             VALUE 'F'.                            
002400         88  GAME-LIVE              VALUE 'I' 'H'.                        
002500     05  GAME-HOME-SCORE        PIC 9(03).                                
002600     05  GAME-AWAY-SCORE        PIC 9(03).                                
002700     05  GAME-PERIOD            PIC 9(01).                                
002800     05  GAME-PROJ-TOTAL        PIC 9(03)V9(01).                          
