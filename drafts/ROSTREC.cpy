000100*****************************************************************         
000200*  ROSTREC - USER'S CURRENTLY ENTERED LINEUP RECORD                       
000300*  ONE ENTRY PER PLAYER THE USER HAS ALREADY ROSTERED TODAY.              
000400*  USED BY LIVEMON (LIVE MONITOR) FOR EXPOSURE CHECKING.                  
000500*****************************************************************         
000600*  MAINTENANCE:                                                           
000700*  06/21/93  RTS   ORIGINAL LAYOUT PER CONTEST OPS REQUEST 4417     RQ4417
000800*  11/03/98  PLQ   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD      Y2K0398
000900*****************************************************************         
001000 01  WS-ROSTER-REC.                                                       
001100     05  ROSTER-PLAYER-NAME     PIC X(20).                                
001200     05  ROSTER-TEAM            PIC X(04).                                
001300     05  FILLER                 PIC X(01).                                
