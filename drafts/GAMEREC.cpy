000100*****************************************************************         
000200*  GAMEREC - DAILY SLATE GAME RECORD                                      
000300*  ONE ENTRY PER GAME ON THE SLATE, SCHEDULED THRU FINAL.                 
000400*  USED BY LIVEMON (LIVE MONITOR) AND GMPACE (GAME/PACE ANALYZER).        
000500*****************************************************************         
000600*  MAINTENANCE:                                                           
000700*  06/14/93  RTS   ORIGINAL LAYOUT PER CONTEST OPS REQUEST 4417     RQ4417
000800*  04/22/97  DWK   ADDED GAME-LIVE 88 COVERING I AND H STATUS      TKT1584
000900*  11/03/98  PLQ   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD      Y2K0398
001000*****************************************************************         
001100 01  WS-GAME-REC.                                                         
001200     05  GAME-ID                PIC X(20).                                
001300     05  GAME-HOME-ABBR         PIC X(04).                                
001400     05  GAME-AWAY-ABBR         PIC X(04).                                
001500     05  GAME-STATUS            PIC X(01).                                
001600         88  GAME-SCHEDULED         VALUE 'S'.                            
001700         88  GAME-IN-PROGRESS       VALUE 'I'.                            
001800         88  GAME-HALFTIME          VALUE 'H'.                            
001900         88  GAME-FINAL             VALUE 'F'.                            
002000         88  GAME-LIVE              VALUE 'I' 'H'.                        
002100     05  GAME-HOME-SCORE        PIC 9(03).                                
002200     05  GAME-AWAY-SCORE        PIC 9(03).                                
002300     05  GAME-PERIOD            PIC 9(01).                                
002400     05  GAME-PROJ-TOTAL        PIC 9(03)V9(01).                          
002500     05  FILLER                 PIC X(01).                                
