000100*****************************************************************         
000200*  PLYRREC - DAILY SLATE PLAYER POOL RECORD                               
000300*  ONE ENTRY PER ROSTERABLE PLAYER ON THE CONTEST SLATE.                  
000400*  USED BY LNUPOPT (LINEUP OPTIMIZER).                                    
000500*****************************************************************         
000600*  MAINTENANCE:                                                           
000700*  06/14/93  RTS   ORIGINAL LAYOUT PER CONTEST OPS REQUEST 4417     RQ4417
000800*  02/09/96  DWK   ADDED 88-LEVELS FOR POSITION CODE               TKT1206
000900*  11/03/98  PLQ   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD      Y2K0398
001000*****************************************************************         
001100 01  WS-PLAYER-REC.                                                       
001200     05  PLYR-NAME              PIC X(20).                                
001300     05  PLYR-POS               PIC X(01).                                
001400         88  PLYR-IS-GUARD          VALUE 'G'.                            
001500         88  PLYR-IS-FORWARD        VALUE 'F'.                            
001600     05  PLYR-SALARY            PIC 9(05).                                
001700     05  PLYR-PROJ              PIC 9(03)V9(01).                          
001800     05  PLYR-TEAM              PIC X(04).                                
001900     05  PLYR-OWN               PIC 9(03).                                
002000     05  FILLER                 PIC X(01).                                
